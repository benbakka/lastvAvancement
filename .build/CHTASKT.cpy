000100******************************************************************
000200* CHTASKT.CPYBK                                                   
000300* RECORD LAYOUT FOR FILE CHTASKTX - TASK-TRANSACTION-IN           
000400* ONE TASK CREATE/UPDATE TRANSACTION PER LINE.  CHTASKT-TASK-ID   
000500* OF ZERO MEANS "CREATE A NEW TASK", NON-ZERO MEANS "UPDATE THE   
000600* EXISTING TASK".                                                 
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                        
000900******************************************************************
001000* CHP8802 - RDL  - 09/02/1988 - INITIAL VERSION.                  
001100******************************************************************
001200* CHP9905 - PLX  - 03/11/1998 - Y2K: DATE FIELDS EXPANDED TO      
001300*                   CCYYMMDD (WERE YYMMDD).                       
001400******************************************************************
001500* CHP0108 - BGSA - 14/02/2001 - ADD CHTASKT-PLANNED-START AND     
001600*                   CHTASKT-PLANNED-END TO MATCH CHTASK.          
001700******************************************************************
001800* CHP1304 - BGSA - 02/07/2013 - ADD CHTASKT-IS-RECEIVED/IS-PAID   
001900*                   TO MATCH CHTASK.                              
002000******************************************************************
002100 01  CH-TASKT-RECORD.                                             
002200     05  CHTASKT-TASK-ID             PIC 9(09).                   
002300     05  CHTASKT-CATEGORY-ID         PIC 9(09).                   
002400     05  CHTASKT-VILLA-ID            PIC 9(09).                   
002500     05  CHTASKT-TEAM-ID             PIC 9(09).                   
002600     05  CHTASKT-NAME                PIC X(40).                   
002700     05  CHTASKT-DESCRIPTION         PIC X(80).                   
002800     05  CHTASKT-START-DATE          PIC 9(08).                   
002900     05  CHTASKT-END-DATE            PIC 9(08).                   
003000     05  CHTASKT-PLANNED-START       PIC 9(08).                   
003100     05  CHTASKT-PLANNED-END         PIC 9(08).                   
003200     05  CHTASKT-STATUS              PIC X(11).                   
003300     05  CHTASKT-PROGRESS            PIC 9(03).                   
003400     05  CHTASKT-PROGRESS-STATUS     PIC X(10).                   
003500     05  CHTASKT-IS-RECEIVED         PIC X(01).                   
003600     05  CHTASKT-IS-PAID             PIC X(01).                   
003700     05  CHTASKT-AMOUNT              PIC S9(09)V9(02).            
003800     05  CHTASKT-REMARKS             PIC X(80).                   
003900     05  FILLER                      PIC X(09) VALUE SPACES.      
004000                                                                  
