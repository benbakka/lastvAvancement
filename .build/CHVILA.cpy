000100******************************************************************
000200* CHVILA.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHVILAF - VILLA CROSS-REFERENCE          
000400* MINIMAL LOOKUP FILE - VILLA EXISTENCE AND THE PROJECT A VILLA   
000500* BELONGS TO.  VILLA-LEVEL STATS ARE NOT CARRIED HERE - THOSE     
000600* ARE KEPT ON THE VILLA SYSTEM, NOT IN THIS SUITE.  RELATIVE      
000700* RECORD NUMBER = CHVILA-ID.                                      
000800******************************************************************
000900* HISTORY OF MODIFICATION:                                        
001000******************************************************************
001100* CHP9005 - MSO  - 02/07/1990 - INITIAL VERSION, SPLIT OUT OF     
001200*                   CHCATG SO THE CATEGORY ROUTINES DO NOT NEED   
001300*                   TO OPEN THE FULL VILLA SYSTEM FILES JUST TO   
001400*                   CHECK A VILLA NUMBER EXISTS.                  
001500******************************************************************
001600* CHP1002 - BGSA - 05/01/2010 - ADD CHVILA-PROJECT-ID, NEEDED BY  
001700*                   THE AMOUNT ROLL-UP TO WALK VILLA UP TO ITS    
001800*                   OWNING PROJECT.                               
001900******************************************************************
002000 01  CH-VILA-RECORD.                                              
002100     05  CHVILA-KEY.                                              
002200         10  CHVILA-ID               PIC 9(09).                   
002300*                                VILLA IDENTIFIER (RRN)           
002400     05  CHVILA-PROJECT-ID           PIC 9(09).                   
002500*                                OWNING PROJECT                   
002600     05  FILLER                      PIC X(20) VALUE SPACES.      
002700                                                                  
