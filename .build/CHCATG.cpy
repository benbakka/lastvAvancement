000100******************************************************************
000200* CHCATG.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHCATGF - CATEGORY MASTER                
000400* ONE RECORD PER CATEGORY (TRADE/LOT) OF A VILLA.  RELATIVE       
000500* RECORD NUMBER = CHCATG-ID.                                      
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                        
000800******************************************************************
000900* CHP9001 - MSO  - 02/07/1990 - INITIAL VERSION.                  
001000******************************************************************
001100* CHP9903 - PLX  - 05/11/1998 - Y2K: DATE FIELDS EXPANDED TO      
001200*                   CCYYMMDD (WERE YYMMDD).                       
001300******************************************************************
001400* CHP9605 - MSO  - 11/04/1996 - ADD CHCATG-TEAM-ID SO A WHOLE     
001500*                   CATEGORY CAN BE ASSIGNED TO ONE CREW WHEN THE 
001600*                   SITE FOREMAN WANTS IT, NOT JUST PER TASK.     
001700******************************************************************
001800* CHP0803 - BGSA - 23/06/2008 - RENAME CHCATG-STAGE TO            
001900*                   CHCATG-STATUS AND WIDEN TO 11, NEW VALUES     
002000*                   ON_SCHEDULE/IN_PROGRESS/WARNING/DELAYED       
002100*                   REPLACE THE OLD 1-CHAR STAGE CODE.            
002200******************************************************************
002300* CHP1504 - BGSA - 17/09/2015 - ADD CHCATG-COMPLETED-TASKS        
002400*                   ALONGSIDE CHCATG-TASKS-COUNT SO PROGRESS CAN  
002500*                   BE RECALCULATED WITHOUT RE-SCANNING TASKS     
002600*                   TWICE.                                        
002700******************************************************************
002800 01  CH-CATG-RECORD.                                              
002900     05  CHCATG-KEY.                                              
003000         10  CHCATG-ID               PIC 9(09).                   
003100*                                CATEGORY IDENTIFIER (RRN)        
003200     05  CHCATG-OWNER.                                            
003300         10  CHCATG-VILLA-ID         PIC 9(09).                   
003400*                                OWNING VILLA                     
003500         10  CHCATG-TEAM-ID          PIC 9(09).                   
003600*                                ASSIGNED TEAM, 0 = UNASSIGNED    
003700     05  CHCATG-NAME                 PIC X(40).                   
003800*                                CATEGORY / TRADE NAME            
003900     05  CHCATG-DATES.                                            
004000         10  CHCATG-START-DATE       PIC 9(08).                   
004100*                                CCYYMMDD                         
004200         10  CHCATG-END-DATE         PIC 9(08).                   
004300*                                CCYYMMDD                         
004400     05  CHCATG-DATES-R REDEFINES CHCATG-DATES.                   
004500         10  CHCATG-START-CCYYMMDD.                               
004600             15  CHCATG-START-CC     PIC 9(02).                   
004700             15  CHCATG-START-YY     PIC 9(02).                   
004800             15  CHCATG-START-MM     PIC 9(02).                   
004900             15  CHCATG-START-DD     PIC 9(02).                   
005000         10  CHCATG-END-CCYYMMDD.                                 
005100             15  CHCATG-END-CC       PIC 9(02).                   
005200             15  CHCATG-END-YY       PIC 9(02).                   
005300             15  CHCATG-END-MM       PIC 9(02).                   
005400             15  CHCATG-END-DD       PIC 9(02).                   
005500*                                DATE-ROUTINE BREAKOUT VIEW       
005600     05  CHCATG-PROGRESS             PIC 9(03).                   
005700*                                PERCENT COMPLETE, DERIVED        
005800     05  CHCATG-STATUS               PIC X(11).                   
005900         88  CHCATG-ST-ON-SCHEDULE             VALUE              
006000                                      "ON_SCHEDULE".              
006100         88  CHCATG-ST-IN-PROGRESS             VALUE              
006200                                      "IN_PROGRESS".              
006300         88  CHCATG-ST-WARNING                 VALUE "WARNING".   
006400         88  CHCATG-ST-DELAYED                 VALUE "DELAYED".   
006500     05  CHCATG-COUNTS.                                           
006600         10  CHCATG-TASKS-COUNT      PIC 9(05).                   
006700*                                TOTAL TASKS IN CATEGORY          
006800         10  CHCATG-COMPLETED-TASKS  PIC 9(05).                   
006900*                                COMPLETED TASKS IN CATEGORY      
007000     05  CHCATG-COUNTS-R REDEFINES CHCATG-COUNTS                  
007100                                      PIC X(10).                  
007200*                                REPORT-LINE BREAKOUT VIEW        
007300     05  FILLER                      PIC X(30) VALUE SPACES.      
007400                                                                  
