000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPTASKB.                                        
000300 AUTHOR.         R. DUFRESNE.                                     
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   14 MAR 1988.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  MAIN BATCH JOB FOR TASK MAINTENANCE.  READS THE   
001000*               DAILY TASK TRANSACTION FILE, CREATES/UPDATES THE  
001100*               TASK MASTER, AND CALLS CHPCATRC TO ROLL UP THE    
001200*               OWNING CATEGORY'S STATS AFTER EVERY TASK WRITTEN. 
001300*                                                                 
001400*================================================================ 
001500* HISTORY OF MODIFICATION:                                        
001600*================================================================ 
001700* CHP8801 - RDL    - 14/03/1988 - INITIAL VERSION.  CREATE/       
001800*                     UPDATE OF TASKS ONLY, NO CATEGORY CASCADE   
001900*                     YET (SITE OFFICE RECOMPUTED CATEGORY TOTALS 
002000*                     BY HAND AT THAT TIME).                      
002100*----------------------------------------------------------------*
002200* CHP9007 - MSO    - 02/07/1990 - ADD CALL TO CHPCATRC AFTER      
002300*                     EVERY TASK WRITE SO CATEGORY TOTALS ARE     
002400*                     NEVER STALE.                                
002500*----------------------------------------------------------------*
002600* CHP9902 - PLX    - 03/11/1998 - Y2K: ALL DATE FIELDS NOW        
002700*                     CCYYMMDD.  TESTED AGAINST 2000 TEST DECK -  
002800*                     OK.                                         
002900*----------------------------------------------------------------*
003000* CHP0107 - BGSA   - 14/02/2001 - VILLA EXISTENCE CHECK ADDED ON  
003100*                     CREATE (CHVILAF), PER SITE OFFICE REQUEST   
003200*                     AFTER A BATCH OF TASKS WAS LOADED AGAINST   
003300*                     A VILLA NUMBER THAT WAS NEVER SET UP.       
003400*----------------------------------------------------------------*
003500* CHP0902 - BGSA   - 19/03/2009 - AUTO-DERIVE CHTASK-STATUS FROM  
003600*                     CHTASK-PROGRESS (100=COMPLETED, >0=         
003700*                     IN_PROGRESS) AFTER THE EXPLICIT STATUS      
003800*                     FIELD IS APPLIED - SAME RULE THE PROGRESS   
003900*                     SCREEN USES, SO A BATCH LOAD CANNOT LEAVE   
004000*                     A TASK SHOWING 100 PERCENT AND STILL        
004100*                     PENDING.                                    
004200*----------------------------------------------------------------*
004300* CHP1303 - BGSA   - 02/07/2013 - RECEIVED/PAID FLAGS ARE NOW     
004400*                     ONE-WAY - A TRANSACTION CANNOT CLEAR A      
004500*                     FLAG ONCE SET.                              
004600*----------------------------------------------------------------*
004700* CHP1602 - BGSA   - 08/04/2016 - CATEGORY-ID AND VILLA-ID ARE NO 
004800*                     LONGER RE-APPLIED ON UPDATE, ONLY ON        
004900*                     CREATE - A TASK DOES NOT GET MOVED TO       
005000*                     ANOTHER VILLA THROUGH THIS JOB.             
005100*----------------------------------------------------------------*
005200* CHP2004 - BGSA   - 09/11/2020 - STAMP CHTASK-UPDATED-AT ON      
005300*                     EVERY WRITE/REWRITE.                        
005400******************************************************************
005500 EJECT                                                            
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800 SOURCE-COMPUTER.  IBM-AS400.                                     
005900 OBJECT-COMPUTER.  IBM-AS400.                                     
006000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
006100                    UPSI-0 IS UPSI-SWITCH-0                       
006200                        ON  STATUS IS U0-ON                       
006300                        OFF STATUS IS U0-OFF                      
006400                    CLASS VALID-YN IS "Y" "N".                    
006500*                  UPSI-0 ON = ABEND THE RUN ON THE FIRST         
006600*                  REJECTED TRANSACTION INSTEAD OF SKIPPING IT.   
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT CHTASKTX ASSIGN TO CHTASKTX                           
007000            ORGANIZATION      IS LINE SEQUENTIAL                  
007100            FILE STATUS       IS WK-C-FILE-STATUS.                
007200                                                                  
007300     SELECT CHTASKF  ASSIGN TO CHTASKF                            
007400            ORGANIZATION      IS RELATIVE                         
007500            ACCESS MODE       IS DYNAMIC                          
007600            RELATIVE KEY      IS WS-TASK-RELKEY                   
007700            FILE STATUS       IS WK-C-FILE-STATUS.                
007800                                                                  
007900     SELECT CHCATGF  ASSIGN TO CHCATGF                            
008000            ORGANIZATION      IS RELATIVE                         
008100            ACCESS MODE       IS DYNAMIC                          
008200            RELATIVE KEY      IS WS-CATG-RELKEY                   
008300            FILE STATUS       IS WK-C-FILE-STATUS.                
008400                                                                  
008500     SELECT CHTEAMF  ASSIGN TO CHTEAMF                            
008600            ORGANIZATION      IS RELATIVE                         
008700            ACCESS MODE       IS DYNAMIC                          
008800            RELATIVE KEY      IS WS-TEAM-RELKEY                   
008900            FILE STATUS       IS WK-C-FILE-STATUS.                
009000                                                                  
009100     SELECT CHVILAF  ASSIGN TO CHVILAF                            
009200            ORGANIZATION      IS RELATIVE                         
009300            ACCESS MODE       IS DYNAMIC                          
009400            RELATIVE KEY      IS WS-VILA-RELKEY                   
009500            FILE STATUS       IS WK-C-FILE-STATUS.                
009600                                                                  
009700 EJECT                                                            
009800 DATA DIVISION.                                                   
009900 FILE SECTION.                                                    
010000 FD  CHTASKTX                                                     
010100     LABEL RECORDS ARE OMITTED                                    
010200     DATA RECORD IS CH-TASKT-RECORD.                              
010300 01  CH-TASKT-RECORD.                                             
010400     COPY CHTASKT.                                                
010500                                                                  
010600 FD  CHTASKF                                                      
010700     LABEL RECORDS ARE OMITTED                                    
010800     DATA RECORD IS CH-TASK-RECORD.                               
010900 01  CH-TASK-RECORD.                                              
011000     COPY CHTASK.                                                 
011100                                                                  
011200 FD  CHCATGF                                                      
011300     LABEL RECORDS ARE OMITTED                                    
011400     DATA RECORD IS CH-CATG-RECORD.                               
011500 01  CH-CATG-RECORD.                                              
011600     COPY CHCATG.                                                 
011700                                                                  
011800 FD  CHTEAMF                                                      
011900     LABEL RECORDS ARE OMITTED                                    
012000     DATA RECORD IS CH-TEAM-RECORD.                               
012100 01  CH-TEAM-RECORD.                                              
012200     COPY CHTEAM.                                                 
012300                                                                  
012400 FD  CHVILAF                                                      
012500     LABEL RECORDS ARE OMITTED                                    
012600     DATA RECORD IS CH-VILA-RECORD.                               
012700 01  CH-VILA-RECORD.                                              
012800     COPY CHVILA.                                                 
012900                                                                  
013000 WORKING-STORAGE SECTION.                                         
013100*************************                                         
013200 01  FILLER                       PIC X(24) VALUE                 
013300     "** PROGRAM CHPTASKB **".                                    
013400                                                                  
013500 77  WS-TASK-RELKEY               PIC 9(09) COMP VALUE ZERO.      
013600 77  WS-CATG-RELKEY               PIC 9(09) COMP VALUE ZERO.      
013700 77  WS-TEAM-RELKEY               PIC 9(09) COMP VALUE ZERO.      
013800 77  WS-VILA-RELKEY               PIC 9(09) COMP VALUE ZERO.      
013900 77  WS-NEXT-TASK-ID              PIC 9(09) COMP VALUE ZERO.      
014000 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".            
014100 77  WS-REJECT-SWITCH             PIC X(01) VALUE "N".            
014200                                                                  
014300 01  WS-CONTROL-TOTALS.                                           
014400     05  WS-TASKS-CREATED         PIC S9(07) COMP VALUE ZERO.     
014500     05  WS-TASKS-UPDATED         PIC S9(07) COMP VALUE ZERO.     
014600     05  WS-TASKS-REJECTED        PIC S9(07) COMP VALUE ZERO.     
014700     05  WS-SUM-AMOUNT            PIC S9(09)V9(02)                
014800                                   COMP-3 VALUE ZERO.             
014900     05  FILLER                   PIC X(08) VALUE SPACES.         
015000 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.             
015100     05  WS-CT-COUNTS             PIC X(12).                      
015200     05  WS-CT-AMOUNT             PIC X(06).                      
015300     05  FILLER                   PIC X(08).                      
015400                                                                  
015500* ------------------ PROGRAM WORKING STORAGE -------------------* 
015600 01  WK-C-COMMON.                                                 
015700     COPY CHCMWS.                                                 
015800                                                                  
015900****************                                                  
016000 LINKAGE SECTION.                                                 
016100****************                                                  
016200     COPY CHCATL.                                                 
016300                                                                  
016400     EJECT                                                        
016500****************************************                          
016600 PROCEDURE DIVISION.                                              
016700****************************************                          
016800 MAIN-MODULE.                                                     
016900     PERFORM A000-INITIALIZE                                      
017000        THRU A099-INITIALIZE-EX.                                  
017100     PERFORM B000-PROCESS-TRANSACTIONS                            
017200        THRU B099-PROCESS-TRANSACTIONS-EX.                        
017300     PERFORM C000-BUILD-CONTROL-TOTALS                            
017400        THRU C099-BUILD-CONTROL-TOTALS-EX.                        
017500     PERFORM Z000-END-PROGRAM-ROUTINE                             
017600        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
017700     STOP RUN.                                                    
017800                                                                  
017900*----------------------------------------------------------------*
018000 A000-INITIALIZE.                                                 
018100*----------------------------------------------------------------*
018200     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                     
018300     ACCEPT WK-C-RUN-TIME FROM TIME.                              
018400     OPEN INPUT  CHTASKF.                                         
018500     IF NOT WK-C-SUCCESSFUL                                       
018600        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHTASKF"            
018700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
018800        GO TO Y900-ABNORMAL-TERMINATION                           
018900     END-IF.                                                      
019000     PERFORM A100-FIND-HIGH-TASK-ID                               
019100        THRU A199-FIND-HIGH-TASK-ID-EX.                           
019200     CLOSE CHTASKF.                                               
019300     OPEN I-O   CHTASKF.                                          
019400     IF NOT WK-C-SUCCESSFUL                                       
019500        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHTASKF"            
019600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
019700        GO TO Y900-ABNORMAL-TERMINATION                           
019800     END-IF.                                                      
019900     OPEN INPUT  CHTASKTX.                                        
020000     IF NOT WK-C-SUCCESSFUL                                       
020100        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHTASKTX"           
020200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
020300        GO TO Y900-ABNORMAL-TERMINATION                           
020400     END-IF.                                                      
020500     OPEN INPUT  CHCATGF.                                         
020600     IF NOT WK-C-SUCCESSFUL                                       
020700        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHCATGF"            
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
020900        GO TO Y900-ABNORMAL-TERMINATION                           
021000     END-IF.                                                      
021100     OPEN INPUT  CHTEAMF.                                         
021200     IF NOT WK-C-SUCCESSFUL                                       
021300        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHTEAMF"            
021400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
021500        GO TO Y900-ABNORMAL-TERMINATION                           
021600     END-IF.                                                      
021700     OPEN INPUT  CHVILAF.                                         
021800     IF NOT WK-C-SUCCESSFUL                                       
021900        DISPLAY "CHPTASKB - OPEN FILE ERROR - CHVILAF"            
022000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
022100        GO TO Y900-ABNORMAL-TERMINATION                           
022200     END-IF.                                                      
022300 A099-INITIALIZE-EX.                                              
022400     EXIT.                                                        
022500*----------------------------------------------------------------*
022600 A100-FIND-HIGH-TASK-ID.                                          
022700*----------------------------------------------------------------*
022800     MOVE ZERO TO WS-NEXT-TASK-ID.                                
022900     READ CHTASKF NEXT RECORD                                     
023000        AT END MOVE "Y" TO WS-EOF-SWITCH                          
023100     END-READ.                                                    
023200     PERFORM A110-NEXT-TASK-ID THRU A119-NEXT-TASK-ID-EX          
023300        UNTIL WS-EOF-SWITCH = "Y".                                
023400     MOVE "N" TO WS-EOF-SWITCH.                                   
023500 A199-FIND-HIGH-TASK-ID-EX.                                       
023600     EXIT.                                                        
023700*----------------------------------------------------------------*
023800 A110-NEXT-TASK-ID.                                               
023900*----------------------------------------------------------------*
024000     IF CHTASK-ID > WS-NEXT-TASK-ID                               
024100        MOVE CHTASK-ID TO WS-NEXT-TASK-ID                         
024200     END-IF.                                                      
024300     READ CHTASKF NEXT RECORD                                     
024400        AT END MOVE "Y" TO WS-EOF-SWITCH                          
024500     END-READ.                                                    
024600 A119-NEXT-TASK-ID-EX.                                            
024700     EXIT.                                                        
024800*----------------------------------------------------------------*
024900 B000-PROCESS-TRANSACTIONS.                                       
025000*----------------------------------------------------------------*
025100     MOVE "N" TO WS-EOF-SWITCH.                                   
025200     PERFORM B100-READ-TRANSACTION                                
025300        THRU B199-READ-TRANSACTION-EX.                            
025400     PERFORM B200-APPLY-ONE-TRANSACTION                           
025500        THRU B299-APPLY-ONE-TRANSACTION-EX                        
025600        UNTIL WS-EOF-SWITCH = "Y".                                
025700 B099-PROCESS-TRANSACTIONS-EX.                                    
025800     EXIT.                                                        
025900*----------------------------------------------------------------*
026000 B100-READ-TRANSACTION.                                           
026100*----------------------------------------------------------------*
026200     READ CHTASKTX                                                
026300        AT END MOVE "Y" TO WS-EOF-SWITCH                          
026400     END-READ.                                                    
026500 B199-READ-TRANSACTION-EX.                                        
026600     EXIT.                                                        
026700*----------------------------------------------------------------*
026800 B200-APPLY-ONE-TRANSACTION.                                      
026900*----------------------------------------------------------------*
027000     MOVE "N" TO WS-REJECT-SWITCH.                                
027100     PERFORM B300-CHECK-CATEGORY                                  
027200        THRU B399-CHECK-CATEGORY-EX.                              
027300     IF CHTASKT-TASK-ID = ZERO                                    
027400        PERFORM B400-CHECK-VILLA                                  
027500           THRU B499-CHECK-VILLA-EX                               
027600     END-IF.                                                      
027700     IF CHTASKT-TEAM-ID NOT = ZERO                                
027800        PERFORM B500-CHECK-TEAM                                   
027900           THRU B599-CHECK-TEAM-EX                                
028000     END-IF.                                                      
028100     IF WS-REJECT-SWITCH = "N"                                    
028200        PERFORM B600-APPLY-TASK-FIELDS                            
028300           THRU B699-APPLY-TASK-FIELDS-EX                         
028400        PERFORM B800-WRITE-TASK-MASTER                            
028500           THRU B899-WRITE-TASK-MASTER-EX                         
028600        PERFORM B900-CASCADE-CATEGORY                             
028700           THRU B999-CASCADE-CATEGORY-EX                          
028800     ELSE                                                         
028900        ADD 1 TO WS-TASKS-REJECTED                                
029000        IF U0-ON                                                  
029100           DISPLAY "CHPTASKB - TRANSACTION REJECTED, UPSI-0 "     
029200              "IS ON - ABORTING RUN"                              
029300           GO TO Y900-ABNORMAL-TERMINATION                        
029400        END-IF                                                    
029500     END-IF.                                                      
029600     PERFORM B100-READ-TRANSACTION                                
029700        THRU B199-READ-TRANSACTION-EX.                            
029800 B299-APPLY-ONE-TRANSACTION-EX.                                   
029900     EXIT.                                                        
030000*----------------------------------------------------------------*
030100 B300-CHECK-CATEGORY.                                             
030200*----------------------------------------------------------------*
030300     MOVE CHTASKT-CATEGORY-ID TO WS-CATG-RELKEY.                  
030400     READ CHCATGF.                                                
030500     IF NOT WK-C-SUCCESSFUL                                       
030600        IF WK-C-RECORD-NOT-FOUND                                  
030700           MOVE "Y" TO WS-REJECT-SWITCH                           
030800           DISPLAY "CHPTASKB - CATEGORY NOT FOUND - "             
030900              CHTASKT-CATEGORY-ID                                 
031000        ELSE                                                      
031100           DISPLAY "CHPTASKB - READ FILE ERROR - CHCATGF"         
031200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
031300           GO TO Y900-ABNORMAL-TERMINATION                        
031400        END-IF                                                    
031500     END-IF.                                                      
031600 B399-CHECK-CATEGORY-EX.                                          
031700     EXIT.                                                        
031800*----------------------------------------------------------------*
031900 B400-CHECK-VILLA.                                                
032000*----------------------------------------------------------------*
032100     MOVE CHTASKT-VILLA-ID TO WS-VILA-RELKEY.                     
032200     READ CHVILAF.                                                
032300     IF NOT WK-C-SUCCESSFUL                                       
032400        IF WK-C-RECORD-NOT-FOUND                                  
032500           MOVE "Y" TO WS-REJECT-SWITCH                           
032600           DISPLAY "CHPTASKB - VILLA NOT FOUND - "                
032700              CHTASKT-VILLA-ID                                    
032800        ELSE                                                      
032900           DISPLAY "CHPTASKB - READ FILE ERROR - CHVILAF"         
033000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
033100           GO TO Y900-ABNORMAL-TERMINATION                        
033200        END-IF                                                    
033300     END-IF.                                                      
033400 B499-CHECK-VILLA-EX.                                             
033500     EXIT.                                                        
033600*----------------------------------------------------------------*
033700 B500-CHECK-TEAM.                                                 
033800*----------------------------------------------------------------*
033900     MOVE CHTASKT-TEAM-ID TO WS-TEAM-RELKEY.                      
034000     READ CHTEAMF.                                                
034100     IF NOT WK-C-SUCCESSFUL                                       
034200        IF WK-C-RECORD-NOT-FOUND                                  
034300           MOVE "Y" TO WS-REJECT-SWITCH                           
034400           DISPLAY "CHPTASKB - TEAM NOT FOUND - "                 
034500              CHTASKT-TEAM-ID                                     
034600        ELSE                                                      
034700           DISPLAY "CHPTASKB - READ FILE ERROR - CHTEAMF"         
034800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
034900           GO TO Y900-ABNORMAL-TERMINATION                        
035000        END-IF                                                    
035100     END-IF.                                                      
035200 B599-CHECK-TEAM-EX.                                              
035300     EXIT.                                                        
035400*----------------------------------------------------------------*
035500 B600-APPLY-TASK-FIELDS.                                          
035600*----------------------------------------------------------------*
035700     IF CHTASKT-TASK-ID = ZERO                                    
035800        INITIALIZE CH-TASK-RECORD.                                
035900        ADD 1 TO WS-NEXT-TASK-ID.                                 
036000        MOVE WS-NEXT-TASK-ID    TO CHTASK-ID, WS-TASK-RELKEY.     
036100        MOVE CHTASKT-CATEGORY-ID TO CHTASK-CATEGORY-ID.           
036200        MOVE CHTASKT-VILLA-ID    TO CHTASK-VILLA-ID.              
036300     ELSE                                                         
036400        MOVE CHTASKT-TASK-ID TO WS-TASK-RELKEY.                   
036500        READ CHTASKF.                                             
036600        IF NOT WK-C-SUCCESSFUL                                    
036700           DISPLAY "CHPTASKB - READ FILE ERROR - CHTASKF"         
036800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
036900           GO TO Y900-ABNORMAL-TERMINATION                        
037000        END-IF                                                    
037100     END-IF.                                                      
037200     IF CHTASKT-TEAM-ID NOT = ZERO                                
037300        MOVE CHTASKT-TEAM-ID TO CHTASK-TEAM-ID                    
037400     END-IF.                                                      
037500     MOVE CHTASKT-NAME          TO CHTASK-NAME.                   
037600     MOVE CHTASKT-DESCRIPTION   TO CHTASK-DESCRIPTION.            
037700     MOVE CHTASKT-START-DATE    TO CHTASK-START-DATE.             
037800     MOVE CHTASKT-END-DATE      TO CHTASK-END-DATE.               
037900     MOVE CHTASKT-PLANNED-START TO CHTASK-PLANNED-START.          
038000     MOVE CHTASKT-PLANNED-END   TO CHTASK-PLANNED-END.            
038100     MOVE CHTASKT-STATUS        TO CHTASK-STATUS.                 
038200     MOVE CHTASKT-PROGRESS      TO CHTASK-PROGRESS.               
038300     MOVE CHTASKT-PROGRESS-STATUS                                 
038400                                TO CHTASK-PROGRESS-STATUS.        
038500     PERFORM B650-DERIVE-STATUS-FROM-PROGRESS                     
038600        THRU B659-DERIVE-STATUS-FROM-PROGRESS-EX.                 
038700     PERFORM B670-SET-RECEIVED-PAID-FLAGS                         
038800        THRU B679-SET-RECEIVED-PAID-FLAGS-EX.                     
038900     MOVE CHTASKT-AMOUNT        TO CHTASK-AMOUNT.                 
039000     MOVE CHTASKT-REMARKS       TO CHTASK-REMARKS.                
039100     MOVE WK-C-RUN-DATE         TO CHTASK-UPD-DATE.               
039200     MOVE WK-C-RUN-TIME         TO CHTASK-UPD-TIME.               
039300 B699-APPLY-TASK-FIELDS-EX.                                       
039400     EXIT.                                                        
039500*----------------------------------------------------------------*
039600 B650-DERIVE-STATUS-FROM-PROGRESS.                                
039700*----------------------------------------------------------------*
039800*    IF P = 100 THEN COMPLETED, ELSE IF P > 0 THEN IN_PROGRESS,   
039900*    ELSE (P = 0) LEAVE CHTASK-STATUS AS JUST MOVED ABOVE.        
040000     IF CHTASK-PROGRESS = 100                                     
040100        MOVE "COMPLETED"   TO CHTASK-STATUS                       
040200     ELSE                                                         
040300        IF CHTASK-PROGRESS > 0                                    
040400           MOVE "IN_PROGRESS" TO CHTASK-STATUS                    
040500        END-IF                                                    
040600     END-IF.                                                      
040700 B659-DERIVE-STATUS-FROM-PROGRESS-EX.                             
040800     EXIT.                                                        
040900*----------------------------------------------------------------*
041000 B670-SET-RECEIVED-PAID-FLAGS.                                    
041100*----------------------------------------------------------------*
041200     IF CHTASKT-IS-RECEIVED IS VALID-YN                           
041300        AND CHTASKT-IS-RECEIVED = "Y"                             
041400        MOVE "Y" TO CHTASK-IS-RECEIVED                            
041500     END-IF.                                                      
041600     IF CHTASKT-IS-PAID IS VALID-YN                               
041700        AND CHTASKT-IS-PAID = "Y"                                 
041800        MOVE "Y" TO CHTASK-IS-PAID                                
041900     END-IF.                                                      
042000 B679-SET-RECEIVED-PAID-FLAGS-EX.                                 
042100     EXIT.                                                        
042200*----------------------------------------------------------------*
042300 B800-WRITE-TASK-MASTER.                                          
042400*----------------------------------------------------------------*
042500     IF CHTASKT-TASK-ID = ZERO                                    
042600        WRITE CH-TASK-RECORD.                                     
042700        IF NOT WK-C-SUCCESSFUL                                    
042800           DISPLAY "CHPTASKB - WRITE FILE ERROR - CHTASKF"        
042900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
043000           GO TO Y900-ABNORMAL-TERMINATION                        
043100        END-IF                                                    
043200        ADD 1 TO WS-TASKS-CREATED                                 
043300     ELSE                                                         
043400        REWRITE CH-TASK-RECORD.                                   
043500        IF NOT WK-C-SUCCESSFUL                                    
043600           DISPLAY "CHPTASKB - REWRITE FILE ERROR - CHTASKF"      
043700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
043800           GO TO Y900-ABNORMAL-TERMINATION                        
043900        END-IF                                                    
044000        ADD 1 TO WS-TASKS-UPDATED                                 
044100     END-IF.                                                      
044200     ADD CHTASK-AMOUNT TO WS-SUM-AMOUNT.                          
044300 B899-WRITE-TASK-MASTER-EX.                                       
044400     EXIT.                                                        
044500*----------------------------------------------------------------*
044600 B900-CASCADE-CATEGORY.                                           
044700*----------------------------------------------------------------*
044800     MOVE CHTASKT-CATEGORY-ID TO WK-N-CATL-CAT-ID.                
044900     CALL "CHPCATRC" USING WK-C-CATL-RECORD.                      
045000     IF WK-C-CATL-FOUND-NO                                        
045100        DISPLAY "CHPTASKB - CATEGORY VANISHED UNDER US - "        
045200           CHTASKT-CATEGORY-ID                                    
045300     END-IF.                                                      
045400 B999-CASCADE-CATEGORY-EX.                                        
045500     EXIT.                                                        
045600*----------------------------------------------------------------*
045700 C000-BUILD-CONTROL-TOTALS.                                       
045800*----------------------------------------------------------------*
045900     DISPLAY "CHPTASKB - RUN TOTALS FOR " WK-C-RUN-DATE.          
046000     DISPLAY "  TASKS CREATED  : " WS-TASKS-CREATED.              
046100     DISPLAY "  TASKS UPDATED  : " WS-TASKS-UPDATED.              
046200     DISPLAY "  TASKS REJECTED : " WS-TASKS-REJECTED.             
046300     DISPLAY "  AMOUNT WRITTEN : " WS-SUM-AMOUNT.                 
046400 C099-BUILD-CONTROL-TOTALS-EX.                                    
046500     EXIT.                                                        
046600*----------------------------------------------------------------*
046700 Y900-ABNORMAL-TERMINATION.                                       
046800*----------------------------------------------------------------*
046900     PERFORM Z000-END-PROGRAM-ROUTINE                             
047000        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
047100     STOP RUN.                                                    
047200*----------------------------------------------------------------*
047300 Z000-END-PROGRAM-ROUTINE.                                        
047400*----------------------------------------------------------------*
047500     CLOSE CHTASKTX CHTASKF CHCATGF CHTEAMF CHVILAF.              
047600     IF NOT WK-C-SUCCESSFUL                                       
047700        DISPLAY "CHPTASKB - CLOSE FILE ERROR"                     
047800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
047900     END-IF.                                                      
048000 Z099-END-PROGRAM-ROUTINE-EX.                                     
048100     EXIT.                                                        
048200                                                                  
048300******************************************************************
048400*************** END OF PROGRAM SOURCE - CHPTASKB ***************  
048500******************************************************************
048600                                                                  
