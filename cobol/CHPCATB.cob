000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPCATB.                                         
000300 AUTHOR.         M. SOUCY.                                        
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   03 JUL 1990.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  NIGHTLY STANDALONE PASS OVER THE WHOLE CATEGORY   
001000*               MASTER.  CALLS CHPCATRC ONCE FOR EVERY CATEGORY   
001100*               ON FILE, SO A CATEGORY CAN HAVE ITS STATS         
001200*               REPAIRED WITHOUT WAITING FOR ITS NEXT TASK        
001300*               TRANSACTION.  NORMALLY RUN AFTER RESTORE, OR      
001400*               WHEN THE SITE OFFICE SUSPECTS THE CASCADE FROM    
001500*               CHPTASKB MISSED SOMETHING.                        
001600*                                                                 
001700*================================================================ 
001800* HISTORY OF MODIFICATION:                                        
001900*================================================================ 
002000* CHP9007 - MSO    - 03/07/1990 - INITIAL VERSION.                
002100*----------------------------------------------------------------*
002200* CHP9902 - PLX    - 04/11/1998 - Y2K: WK-C-RUN-DATETIME NOW      
002300*                     8-DIGIT CENTURY/YEAR, VERIFIED AGAINST 2000 
002400*                     TEST DECK.                                  
002500*----------------------------------------------------------------*
002600* CHP0604 - BGSA   - 11/08/2006 - ADD RUN TOTALS DISPLAY AT END   
002700*                     OF JOB - OPERATOR HAD NO WAY TO TELL HOW    
002800*                     MANY CATEGORIES WERE ACTUALLY PROCESSED.    
002900*----------------------------------------------------------------*
003000* CHP1803 - BGSA   - 20/07/2018 - SKIP A CATEGORY RELATIVE SLOT   
003100*                     THAT READS BACK AS BOUNDARY VIOLATION       
003200*                     INSTEAD OF ABENDING - THOSE SLOTS ARE       
003300*                     DELETED CATEGORIES, NOT AN ERROR.           
003400******************************************************************
003500 EJECT                                                            
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER.  IBM-AS400.                                     
003900 OBJECT-COMPUTER.  IBM-AS400.                                     
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
004100                    UPSI-0 IS UPSI-SWITCH-0                       
004200                        ON  STATUS IS U0-ON                       
004300                        OFF STATUS IS U0-OFF.                     
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT CHCATGF  ASSIGN TO CHCATGF                            
004700            ORGANIZATION      IS RELATIVE                         
004800            ACCESS MODE       IS SEQUENTIAL                       
004900            FILE STATUS       IS WK-C-FILE-STATUS.                
005000                                                                  
005100 EJECT                                                            
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400 FD  CHCATGF                                                      
005500     LABEL RECORDS ARE OMITTED                                    
005600     DATA RECORD IS CH-CATG-RECORD.                               
005700 01  CH-CATG-RECORD.                                              
005800     COPY CHCATG.                                                 
005900                                                                  
006000 WORKING-STORAGE SECTION.                                         
006100*************************                                         
006200 01  FILLER                       PIC X(24) VALUE                 
006300     "** PROGRAM CHPCATB  **".                                    
006400                                                                  
006500 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".            
006600                                                                  
006700 01  WS-CONTROL-TOTALS.                                           
006800     05  WS-CATEGORIES-READ       PIC S9(07) COMP VALUE ZERO.     
006900     05  WS-CATEGORIES-RECOMPUTED PIC S9(07) COMP VALUE ZERO.     
007000     05  FILLER                   PIC X(10) VALUE SPACES.         
007100 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.             
007200     05  WS-CT-READ-DISP          PIC X(04).                      
007300     05  WS-CT-RECOMP-DISP        PIC X(04).                      
007400     05  FILLER                   PIC X(10).                      
007500                                                                  
007600 01  WK-C-COMMON.                                                 
007700     COPY CHCMWS.                                                 
007800                                                                  
007900     COPY CHCATL.                                                 
008000                                                                  
008100     EJECT                                                        
008200****************************************                          
008300 PROCEDURE DIVISION.                                              
008400****************************************                          
008500 MAIN-MODULE.                                                     
008600     PERFORM A000-INITIALIZE                                      
008700        THRU A099-INITIALIZE-EX.                                  
008800     PERFORM B000-PROCESS-ALL-CATEGORIES                          
008900        THRU B099-PROCESS-ALL-CATEGORIES-EX.                      
009000     PERFORM C000-BUILD-CONTROL-TOTALS                            
009100        THRU C099-BUILD-CONTROL-TOTALS-EX.                        
009200     PERFORM Z000-END-PROGRAM-ROUTINE                             
009300        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
009400     STOP RUN.                                                    
009500                                                                  
009600*----------------------------------------------------------------*
009700 A000-INITIALIZE.                                                 
009800*----------------------------------------------------------------*
009900     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                     
010000     ACCEPT WK-C-RUN-TIME FROM TIME.                              
010100     OPEN INPUT CHCATGF.                                          
010200     IF NOT WK-C-SUCCESSFUL                                       
010300        DISPLAY "CHPCATB  - OPEN FILE ERROR - CHCATGF"            
010400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
010500        GO TO Y900-ABNORMAL-TERMINATION                           
010600     END-IF.                                                      
010700 A099-INITIALIZE-EX.                                              
010800     EXIT.                                                        
010900*----------------------------------------------------------------*
011000 B000-PROCESS-ALL-CATEGORIES.                                     
011100*----------------------------------------------------------------*
011200     MOVE "N" TO WS-EOF-SWITCH.                                   
011300     READ CHCATGF NEXT RECORD                                     
011400        AT END MOVE "Y" TO WS-EOF-SWITCH                          
011500     END-READ.                                                    
011600     PERFORM B100-RECOMPUTE-ONE-CATEGORY                          
011700        THRU B199-RECOMPUTE-ONE-CATEGORY-EX                       
011800        UNTIL WS-EOF-SWITCH = "Y".                                
011900 B099-PROCESS-ALL-CATEGORIES-EX.                                  
012000     EXIT.                                                        
012100*----------------------------------------------------------------*
012200 B100-RECOMPUTE-ONE-CATEGORY.                                     
012300*----------------------------------------------------------------*
012400     ADD 1 TO WS-CATEGORIES-READ.                                 
012500     MOVE CHCATG-ID TO WK-N-CATL-CAT-ID.                          
012600     CALL "CHPCATRC" USING WK-C-CATL-RECORD.                      
012700     IF WK-C-CATL-FOUND-YES                                       
012800        ADD 1 TO WS-CATEGORIES-RECOMPUTED                         
012900     ELSE                                                         
013000        DISPLAY "CHPCATB  - CATEGORY NOT FOUND ON RECALL - "      
013100           CHCATG-ID                                              
013200     END-IF.                                                      
013300     READ CHCATGF NEXT RECORD                                     
013400        AT END MOVE "Y" TO WS-EOF-SWITCH                          
013500     END-READ.                                                    
013600     IF WK-C-BOUNDARY-VIOLATION                                   
013700        MOVE "Y" TO WS-EOF-SWITCH                                 
013800     END-IF.                                                      
013900 B199-RECOMPUTE-ONE-CATEGORY-EX.                                  
014000     EXIT.                                                        
014100*----------------------------------------------------------------*
014200 C000-BUILD-CONTROL-TOTALS.                                       
014300*----------------------------------------------------------------*
014400     DISPLAY "CHPCATB  - RUN TOTALS FOR " WK-C-RUN-DATE.          
014500     DISPLAY "  CATEGORIES READ       : " WS-CATEGORIES-READ.     
014600     DISPLAY "  CATEGORIES RECOMPUTED : "                         
014700        WS-CATEGORIES-RECOMPUTED.                                 
014800 C099-BUILD-CONTROL-TOTALS-EX.                                    
014900     EXIT.                                                        
015000*----------------------------------------------------------------*
015100 Y900-ABNORMAL-TERMINATION.                                       
015200*----------------------------------------------------------------*
015300     PERFORM Z000-END-PROGRAM-ROUTINE                             
015400        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
015500     STOP RUN.                                                    
015600*----------------------------------------------------------------*
015700 Z000-END-PROGRAM-ROUTINE.                                        
015800*----------------------------------------------------------------*
015900     CLOSE CHCATGF.                                               
016000     IF NOT WK-C-SUCCESSFUL                                       
016100        DISPLAY "CHPCATB  - CLOSE FILE ERROR - CHCATGF"           
016200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
016300     END-IF.                                                      
016400 Z099-END-PROGRAM-ROUTINE-EX.                                     
016500     EXIT.                                                        
016600                                                                  
016700******************************************************************
016800**************** END OF PROGRAM SOURCE - CHPCATB **************** 
016900******************************************************************
017000                                                                  
