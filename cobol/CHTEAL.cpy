000100******************************************************************
000200* CHTEAL.CPYBK                                                    
000300* LINKAGE RECORD FOR CALL "CHPTEARC" - TEAM STATS RECOMPUTE       
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                        
000600******************************************************************
000700* CHP9402 - AVB  - 19/09/1994 - INITIAL VERSION.                  
000800******************************************************************
000900 01  WK-C-TEAL-RECORD.                                            
001000     05  WK-C-TEAL-INPUT.                                         
001100         10  WK-N-TEAL-TEAM-ID       PIC 9(09).                   
001200*                                TEAM TO RECOMPUTE                
001300     05  WK-C-TEAL-OUTPUT.                                        
001400         10  WK-C-TEAL-FOUND         PIC X(01).                   
001500             88  WK-C-TEAL-FOUND-YES           VALUE "Y".         
001600             88  WK-C-TEAL-FOUND-NO            VALUE "N".         
001700*                                TEAM-ID EXISTED ON CHTEAMF       
001800         10  WK-C-TEAL-ERROR-CD      PIC X(07).                   
001900*                                SPACES = NO ERROR                
002000     05  FILLER                      PIC X(10) VALUE SPACES.      
002100                                                                  
