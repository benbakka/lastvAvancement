000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPTEARC.                                        
000300 AUTHOR.         A. VAN BUSKIRK.                                  
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   19 SEP 1994.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  CALLED ROUTINE.  GIVEN ONE TEAM-ID ON THE         
001000*               LINKAGE RECORD, RE-SCANS THE TASK MASTER FOR ALL  
001100*               TASKS ASSIGNED TO THAT TEAM, RECOMPUTES           
001200*               TEAM-ACTIVE-TASKS AND TEAM-PERFORMANCE, STAMPS    
001300*               TEAM-LAST-ACTIVITY, AND REWRITES THE TEAM MASTER  
001400*               RECORD.  CALLED BY CHPTEAMB WHEN RUN AS A         
001500*               STANDALONE NIGHTLY PASS, AND MAY ALSO BE CALLED   
001600*               ON DEMAND FROM THE ON-LINE TEAM MAINTENANCE       
001700*               PROGRAM (NOT PART OF THIS BATCH SUITE).           
001800*                                                                 
001900*================================================================ 
002000* HISTORY OF MODIFICATION:                                        
002100*================================================================ 
002200* CHP9403 - AVB    - 19/09/1994 - INITIAL VERSION.                
002300*----------------------------------------------------------------*
002400* CHP9904 - PLX    - 09/11/1998 - Y2K: CHTEAM-LAST-ACTIVITY AND   
002500*                     WK-C-RUN-DATETIME BOTH NOW CCYYMMDDHHMMSS,  
002600*                     RAN PARALLEL AGAINST 2000 TEST DECK - OK.   
002700*----------------------------------------------------------------*
002800* CHP1106 - BGSA   - 28/02/2011 - INITIAL VERSION OF THE          
002900*                     PERFORMANCE/ACTIVE-TASKS RECOMPUTE LOGIC -  
003000*                     PREVIOUSLY THIS ROUTINE ONLY STAMPED        
003100*                     LAST-ACTIVITY.                              
003200*----------------------------------------------------------------*
003300* CHP1512 - BGSA   - 02/12/2015 - DENOMINATOR FOR PERFORMANCE IS  
003400*                     THE FULL TASK COUNT FOR THE TEAM, NOT JUST  
003500*                     THE ACTIVE SUBSET - MATCHES THE ON-LINE     
003600*                     SCREEN, WHICH REUSES ITS OWN FULL TASK LIST 
003700*                     FOR BOTH FIGURES.                           
003800******************************************************************
003900 EJECT                                                            
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER.  IBM-AS400.                                     
004300 OBJECT-COMPUTER.  IBM-AS400.                                     
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
004500                    UPSI-0 IS UPSI-SWITCH-0                       
004600                        ON  STATUS IS U0-ON                       
004700                        OFF STATUS IS U0-OFF.                     
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT CHTEAMF  ASSIGN TO CHTEAMF                            
005100            ORGANIZATION      IS RELATIVE                         
005200            ACCESS MODE       IS DYNAMIC                          
005300            RELATIVE KEY      IS WS-TEAM-RELKEY                   
005400            FILE STATUS       IS WK-C-FILE-STATUS.                
005500                                                                  
005600     SELECT CHTASKF  ASSIGN TO CHTASKF                            
005700            ORGANIZATION      IS RELATIVE                         
005800            ACCESS MODE       IS SEQUENTIAL                       
005900            FILE STATUS       IS WK-C-FILE-STATUS.                
006000                                                                  
006100 EJECT                                                            
006200 DATA DIVISION.                                                   
006300 FILE SECTION.                                                    
006400 FD  CHTEAMF                                                      
006500     LABEL RECORDS ARE OMITTED                                    
006600     DATA RECORD IS CH-TEAM-RECORD.                               
006700 01  CH-TEAM-RECORD.                                              
006800     COPY CHTEAM.                                                 
006900                                                                  
007000 FD  CHTASKF                                                      
007100     LABEL RECORDS ARE OMITTED                                    
007200     DATA RECORD IS CH-TASK-RECORD.                               
007300 01  CH-TASK-RECORD.                                              
007400     COPY CHTASK.                                                 
007500                                                                  
007600 WORKING-STORAGE SECTION.                                         
007700*************************                                         
007800 01  FILLER                       PIC X(24) VALUE                 
007900     "** PROGRAM CHPTEARC **".                                    
008000                                                                  
008100 77  WS-TEAM-RELKEY               PIC 9(09) COMP VALUE ZERO.      
008200 77  WS-TASKS-COUNT               PIC 9(05) COMP VALUE ZERO.      
008300 77  WS-ACTIVE-TASKS              PIC 9(05) COMP VALUE ZERO.      
008400 77  WS-COMPLETED-TASKS           PIC 9(05) COMP VALUE ZERO.      
008500 77  WS-PERFORMANCE               PIC 9(03) COMP VALUE ZERO.      
008600 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".            
008700                                                                  
008800 01  WK-C-COMMON.                                                 
008900     COPY CHCMWS.                                                 
009000                                                                  
009100****************                                                  
009200 LINKAGE SECTION.                                                 
009300****************                                                  
009400     COPY CHTEAL.                                                 
009500                                                                  
009600     EJECT                                                        
009700****************************************                          
009800 PROCEDURE DIVISION USING WK-C-TEAL-RECORD.                       
009900****************************************                          
010000 MAIN-MODULE.                                                     
010100     PERFORM A000-INITIALIZE                                      
010200        THRU A099-INITIALIZE-EX.                                  
010300     PERFORM B000-CHECK-TEAM-EXISTS                               
010400        THRU B099-CHECK-TEAM-EXISTS-EX.                           
010500     IF WK-C-TEAL-FOUND-YES                                       
010600        PERFORM C000-ACCUMULATE-FROM-TASKS                        
010700           THRU C099-ACCUMULATE-FROM-TASKS-EX                     
010800        PERFORM D000-DERIVE-AND-REWRITE                           
010900           THRU D099-DERIVE-AND-REWRITE-EX                        
011000     END-IF.                                                      
011100     PERFORM Z000-END-PROGRAM-ROUTINE                             
011200        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
011300     EXIT PROGRAM.                                                
011400                                                                  
011500*----------------------------------------------------------------*
011600 A000-INITIALIZE.                                                 
011700*----------------------------------------------------------------*
011800     MOVE "N" TO WK-C-TEAL-FOUND.                                 
011900     MOVE SPACES TO WK-C-TEAL-ERROR-CD.                           
012000     MOVE ZERO TO WS-TASKS-COUNT, WS-ACTIVE-TASKS,                
012100        WS-COMPLETED-TASKS.                                       
012200     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                     
012300     ACCEPT WK-C-RUN-TIME FROM TIME.                              
012400     OPEN I-O   CHTEAMF.                                          
012500     IF NOT WK-C-SUCCESSFUL                                       
012600        DISPLAY "CHPTEARC - OPEN FILE ERROR - CHTEAMF"            
012700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
012800        MOVE "OPENERR" TO WK-C-TEAL-ERROR-CD                      
012900        GO TO Y900-ABNORMAL-TERMINATION                           
013000     END-IF.                                                      
013100     OPEN INPUT CHTASKF.                                          
013200     IF NOT WK-C-SUCCESSFUL                                       
013300        DISPLAY "CHPTEARC - OPEN FILE ERROR - CHTASKF"            
013400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
013500        MOVE "OPENERR" TO WK-C-TEAL-ERROR-CD                      
013600        GO TO Y900-ABNORMAL-TERMINATION                           
013700     END-IF.                                                      
013800 A099-INITIALIZE-EX.                                              
013900     EXIT.                                                        
014000*----------------------------------------------------------------*
014100 B000-CHECK-TEAM-EXISTS.                                          
014200*----------------------------------------------------------------*
014300     MOVE WK-N-TEAL-TEAM-ID TO WS-TEAM-RELKEY.                    
014400     READ CHTEAMF.                                                
014500     IF WK-C-SUCCESSFUL                                           
014600        MOVE "Y" TO WK-C-TEAL-FOUND                               
014700     ELSE                                                         
014800        IF WK-C-RECORD-NOT-FOUND                                  
014900           MOVE "N" TO WK-C-TEAL-FOUND                            
015000        ELSE                                                      
015100           DISPLAY "CHPTEARC - READ FILE ERROR - CHTEAMF"         
015200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
015300           MOVE "READERR" TO WK-C-TEAL-ERROR-CD                   
015400           GO TO Y900-ABNORMAL-TERMINATION                        
015500        END-IF                                                    
015600     END-IF.                                                      
015700 B099-CHECK-TEAM-EXISTS-EX.                                       
015800     EXIT.                                                        
015900*----------------------------------------------------------------*
016000 C000-ACCUMULATE-FROM-TASKS.                                      
016100*----------------------------------------------------------------*
016200     MOVE "N" TO WS-EOF-SWITCH.                                   
016300     READ CHTASKF NEXT RECORD                                     
016400        AT END MOVE "Y" TO WS-EOF-SWITCH                          
016500     END-READ.                                                    
016600     PERFORM C100-TEST-ONE-TASK THRU C199-TEST-ONE-TASK-EX        
016700        UNTIL WS-EOF-SWITCH = "Y".                                
016800 C099-ACCUMULATE-FROM-TASKS-EX.                                   
016900     EXIT.                                                        
017000*----------------------------------------------------------------*
017100 C100-TEST-ONE-TASK.                                              
017200*----------------------------------------------------------------*
017300     IF CHTASK-TEAM-ID = WK-N-TEAL-TEAM-ID                        
017400        ADD 1 TO WS-TASKS-COUNT                                   
017500        IF CHTASK-ST-IN-PROGRESS OR CHTASK-ST-PENDING             
017600           ADD 1 TO WS-ACTIVE-TASKS                               
017700        END-IF                                                    
017800        IF CHTASK-ST-COMPLETED                                    
017900           ADD 1 TO WS-COMPLETED-TASKS                            
018000        END-IF                                                    
018100     END-IF.                                                      
018200     READ CHTASKF NEXT RECORD                                     
018300        AT END MOVE "Y" TO WS-EOF-SWITCH                          
018400     END-READ.                                                    
018500 C199-TEST-ONE-TASK-EX.                                           
018600     EXIT.                                                        
018700*----------------------------------------------------------------*
018800 D000-DERIVE-AND-REWRITE.                                         
018900*----------------------------------------------------------------*
019000     MOVE WS-ACTIVE-TASKS TO CHTEAM-ACTIVE-TASKS.                 
019100     IF WS-TASKS-COUNT > 0                                        
019200        COMPUTE WS-PERFORMANCE =                                  
019300           (WS-COMPLETED-TASKS * 100) / WS-TASKS-COUNT            
019400        MOVE WS-PERFORMANCE TO CHTEAM-PERFORMANCE                 
019500     END-IF.                                                      
019600     MOVE WK-C-RUN-DATE TO CHTEAM-LASTACT-DATE.                   
019700     MOVE WK-C-RUN-TIME TO CHTEAM-LASTACT-TIME.                   
019800     MOVE WK-N-TEAL-TEAM-ID TO WS-TEAM-RELKEY.                    
019900     REWRITE CH-TEAM-RECORD.                                      
020000     IF NOT WK-C-SUCCESSFUL                                       
020100        DISPLAY "CHPTEARC - REWRITE FILE ERROR - CHTEAMF"         
020200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
020300        MOVE "RWRTERR" TO WK-C-TEAL-ERROR-CD                      
020400        GO TO Y900-ABNORMAL-TERMINATION                           
020500     END-IF.                                                      
020600 D099-DERIVE-AND-REWRITE-EX.                                      
020700     EXIT.                                                        
020800*----------------------------------------------------------------*
020900 Y900-ABNORMAL-TERMINATION.                                       
021000*----------------------------------------------------------------*
021100     MOVE "N" TO WK-C-TEAL-FOUND.                                 
021200     PERFORM Z000-END-PROGRAM-ROUTINE                             
021300        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
021400     EXIT PROGRAM.                                                
021500*----------------------------------------------------------------*
021600 Z000-END-PROGRAM-ROUTINE.                                        
021700*----------------------------------------------------------------*
021800     CLOSE CHTEAMF CHTASKF.                                       
021900 Z099-END-PROGRAM-ROUTINE-EX.                                     
022000     EXIT.                                                        
022100                                                                  
022200******************************************************************
022300*************** END OF PROGRAM SOURCE - CHPTEARC ***************  
022400******************************************************************
022500                                                                  
