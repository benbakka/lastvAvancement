000100******************************************************************
000200* CHCMWS - COMMON WORK AREA FOR THE CHANTIER BATCH SUITE          
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                        
000500******************************************************************
000600* CHP8801 - RDL  - 09/02/1988 - INITIAL VERSION, LIFTED OUT OF    
000700*                   CHPTASKB SO THE FILE STATUS CONDITION NAMES   
000800*                   ARE THE SAME IN EVERY CALLED ROUTINE.         
000900******************************************************************
001000* CHP9003 - MSO  - 14/08/1990 - ADD WK-C-ERROR-CD FOR THE         
001100*                   CATEGORY/TEAM LOOKUP ROUTINES.                
001200******************************************************************
001300* CHP9902 - PLX  - 03/11/1998 - Y2K: WK-C-RUN-DATETIME EXPANDED   
001400*                   TO 4-DIGIT CENTURY/YEAR (WAS 2-DIGIT YY).     
001500*                   RUN AGAINST 2000 TEST DECK - OK.              
001600******************************************************************
001700* CHP0410 - BGSA - 22/05/2004 - ADD WK-C-DUPLICATE-KEY CONDITION, 
001800*                   NEEDED ONCE CHPTASKB STARTED WRITING NEW      
001900*                   TASK-MASTER RECORDS INSTEAD OF UPDATE ONLY.   
002000******************************************************************
002100* CHP1801 - BGSA - 11/06/2018 - ADD WK-C-BOUNDARY-VIOLATION, SEEN 
002200*                   ON THE TEST BOX WHEN TASK-ID RAN PAST THE     
002300*                   RELATIVE FILE SLACK SIZE.                     
002400******************************************************************
002500 05  WK-C-FILE-STATUS            PIC X(02)      VALUE "00".       
002600     88  WK-C-SUCCESSFUL                         VALUES           
002700                                      "00" "02".                  
002800     88  WK-C-END-OF-FILE                        VALUE "10".      
002900     88  WK-C-RECORD-NOT-FOUND                   VALUES           
003000                                      "23" "46" "35".             
003100     88  WK-C-DUPLICATE-KEY                      VALUE "22".      
003200     88  WK-C-BOUNDARY-VIOLATION                 VALUE "14".      
003300 05  WK-C-ERROR-CD                PIC X(07)     VALUE SPACES.     
003400     88  WK-C-NO-ERROR                          VALUE SPACES.     
003500 05  WK-C-RUN-DATETIME.                                           
003600     10  WK-C-RUN-DATE            PIC 9(08)     VALUE ZERO.       
003700     10  WK-C-RUN-TIME            PIC 9(06)     VALUE ZERO.       
003800 05  WK-C-RUN-DATETIME-R REDEFINES WK-C-RUN-DATETIME.             
003900     10  WK-C-RUN-CCYY            PIC 9(04).                      
004000     10  WK-C-RUN-MM              PIC 9(02).                      
004100     10  WK-C-RUN-DD              PIC 9(02).                      
004200     10  WK-C-RUN-HHMMSS          PIC 9(06).                      
004300 05  WK-C-FILLER                  PIC X(08)     VALUE SPACES.     
004400                                                                  
