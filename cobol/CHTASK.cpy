000100******************************************************************
000200* CHTASK.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHTASKF - TASK MASTER                    
000400* ONE RECORD PER TASK CARRIED OUT BY A TEAM AGAINST A CATEGORY    
000500* (TRADE/LOT) OF A VILLA.  RELATIVE RECORD NUMBER = CHTASK-ID.    
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                        
000800******************************************************************
000900* CHP8801 - RDL  - 09/02/1988 - INITIAL VERSION.                  
001000******************************************************************
001100* CHP9004 - MSO  - 20/09/1990 - ADD CHTASK-TEAM-ID, TASKS CAN NOW 
001200*                   BE ASSIGNED TO A SUBCONTRACTOR CREW DIRECT    
001300*                   RATHER THAN ONLY THROUGH THE CATEGORY.        
001400******************************************************************
001500* CHP9902 - PLX  - 03/11/1998 - Y2K: ALL DATE FIELDS EXPANDED TO  
001600*                   CCYYMMDD (WERE YYMMDD).  RAN PARALLEL ON OLD  
001700*                   AND NEW LAYOUT FOR ONE FULL CYCLE - OK.       
001800******************************************************************
001900* CHP0107 - BGSA - 14/02/2001 - ADD CHTASK-PLANNED-START AND      
002000*                   CHTASK-PLANNED-END SO PROGRESS CAN BE JUDGED  
002100*                   AGAINST THE ORIGINAL SCHEDULE, NOT JUST THE   
002200*                   ACTUAL DATES.                                 
002300******************************************************************
002400* CHP0902 - BGSA - 19/03/2009 - ADD CHTASK-PROGRESS-STATUS TAG    
002500*                   (ON_TIME/LATE/AHEAD) ALONGSIDE THE PERCENT    
002600*                   COMPLETE FIELD, PER SITE OFFICE REQUEST.      
002700******************************************************************
002800* CHP1303 - BGSA - 02/07/2013 - ADD CHTASK-IS-RECEIVED/IS-PAID    
002900*                   FLAGS - BILLING WANTS RECEIVE AND PAY TRACKED 
003000*                   SEPARATELY AT TASK LEVEL, NOT JUST ON THE     
003100*                   CATEGORY.                                     
003200******************************************************************
003300* CHP2004 - BGSA - 09/11/2020 - ADD CHTASK-UPDATED-AT SO THE      
003400*                   CATEGORY/TEAM ROLL-UP SCANS CAN ORDER ON      
003500*                   MOST-RECENT-FIRST WHEN NEEDED.                
003600******************************************************************
003700 01  CH-TASK-RECORD.                                              
003800     05  CHTASK-KEY.                                              
003900         10  CHTASK-ID               PIC 9(09).                   
004000*                                TASK IDENTIFIER (RRN)            
004100     05  CHTASK-OWNER.                                            
004200         10  CHTASK-CATEGORY-ID      PIC 9(09).                   
004300*                                OWNING CATEGORY (TRADE/LOT)      
004400         10  CHTASK-VILLA-ID         PIC 9(09).                   
004500*                                OWNING VILLA                     
004600         10  CHTASK-TEAM-ID          PIC 9(09).                   
004700*                                ASSIGNED TEAM, 0 = UNASSIGNED    
004800     05  CHTASK-NAME                 PIC X(40).                   
004900*                                TASK SHORT NAME                  
005000     05  CHTASK-DESCRIPTION           PIC X(80).                  
005100*                                FREE-TEXT DESCRIPTION            
005200     05  CHTASK-DATES.                                            
005300         10  CHTASK-START-DATE       PIC 9(08).                   
005400*                                ACTUAL START, CCYYMMDD           
005500         10  CHTASK-END-DATE         PIC 9(08).                   
005600*                                ACTUAL END, CCYYMMDD             
005700         10  CHTASK-PLANNED-START    PIC 9(08).                   
005800*                                PLANNED START, CCYYMMDD          
005900         10  CHTASK-PLANNED-END      PIC 9(08).                   
006000*                                PLANNED END, CCYYMMDD            
006100     05  CHTASK-DATES-R REDEFINES CHTASK-DATES.                   
006200         10  CHTASK-START-CCYYMMDD.                               
006300             15  CHTASK-START-CC     PIC 9(02).                   
006400             15  CHTASK-START-YY     PIC 9(02).                   
006500             15  CHTASK-START-MM     PIC 9(02).                   
006600             15  CHTASK-START-DD     PIC 9(02).                   
006700         10  CHTASK-END-CCYYMMDD.                                 
006800             15  CHTASK-END-CC       PIC 9(02).                   
006900             15  CHTASK-END-YY       PIC 9(02).                   
007000             15  CHTASK-END-MM       PIC 9(02).                   
007100             15  CHTASK-END-DD       PIC 9(02).                   
007200         10  CHTASK-PSTRT-CCYYMMDD.                               
007300             15  CHTASK-PSTRT-CC     PIC 9(02).                   
007400             15  CHTASK-PSTRT-YY     PIC 9(02).                   
007500             15  CHTASK-PSTRT-MM     PIC 9(02).                   
007600             15  CHTASK-PSTRT-DD     PIC 9(02).                   
007700         10  CHTASK-PEND-CCYYMMDD.                                
007800             15  CHTASK-PEND-CC      PIC 9(02).                   
007900             15  CHTASK-PEND-YY      PIC 9(02).                   
008000             15  CHTASK-PEND-MM      PIC 9(02).                   
008100             15  CHTASK-PEND-DD      PIC 9(02).                   
008200*                                DATE-ROUTINE BREAKOUT VIEW       
008300     05  CHTASK-STATUS               PIC X(11).                   
008400         88  CHTASK-ST-PENDING                 VALUE "PENDING".   
008500         88  CHTASK-ST-IN-PROGRESS             VALUE              
008600                                      "IN_PROGRESS".              
008700         88  CHTASK-ST-COMPLETED               VALUE              
008800                                      "COMPLETED".                
008900         88  CHTASK-ST-CANCELLED               VALUE              
009000                                      "CANCELLED".                
009100     05  CHTASK-PROG-AREA.                                        
009200         10  CHTASK-PROGRESS         PIC 9(03).                   
009300*                                PERCENT COMPLETE, 0-100          
009400         10  CHTASK-PROGRESS-STATUS  PIC X(10).                   
009500*                                ON_TIME / LATE / AHEAD TAG       
009600     05  CHTASK-PROG-AREA-R REDEFINES CHTASK-PROG-AREA            
009700                                      PIC X(13).                  
009800*                                REPORT-LINE BREAKOUT VIEW        
009900     05  CHTASK-FLAGS.                                            
010000         10  CHTASK-IS-RECEIVED      PIC X(01).                   
010100             88  CHTASK-RECEIVED-YES           VALUE "Y".         
010200             88  CHTASK-RECEIVED-NO            VALUE "N".         
010300         10  CHTASK-IS-PAID          PIC X(01).                   
010400             88  CHTASK-PAID-YES                VALUE "Y".        
010500             88  CHTASK-PAID-NO                 VALUE "N".        
010600     05  CHTASK-AMOUNT                PIC S9(09)V9(02)            
010700                                      COMP-3.                     
010800*                                BILLING AMOUNT FOR THIS TASK     
010900     05  CHTASK-REMARKS               PIC X(80).                  
011000*                                FREE-TEXT REMARKS                
011100     05  CHTASK-UPDATED-AT.                                       
011200         10  CHTASK-UPD-DATE         PIC 9(08).                   
011300         10  CHTASK-UPD-TIME         PIC 9(06).                   
011400     05  CHTASK-UPDATED-AT-R REDEFINES CHTASK-UPDATED-AT.         
011500         10  CHTASK-UPD-CCYYMMDDHHMMSS                            
011600                                      PIC 9(14).                  
011700*                                USED FOR MOST-RECENT-FIRST ORDER 
011800     05  FILLER                       PIC X(23) VALUE SPACES.     
011900                                                                  
