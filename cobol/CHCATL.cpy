000100******************************************************************
000200* CHCATL.CPYBK                                                    
000300* LINKAGE RECORD FOR CALL "CHPCATRC" - CATEGORY STATS RECOMPUTE   
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                        
000600******************************************************************
000700* CHP9006 - MSO  - 02/07/1990 - INITIAL VERSION.                  
000800******************************************************************
000900 01  WK-C-CATL-RECORD.                                            
001000     05  WK-C-CATL-INPUT.                                         
001100         10  WK-N-CATL-CAT-ID        PIC 9(09).                   
001200*                                CATEGORY TO RECOMPUTE            
001300     05  WK-C-CATL-OUTPUT.                                        
001400         10  WK-C-CATL-FOUND         PIC X(01).                   
001500             88  WK-C-CATL-FOUND-YES           VALUE "Y".         
001600             88  WK-C-CATL-FOUND-NO            VALUE "N".         
001700*                                CATEGORY-ID EXISTED ON CHCATGF   
001800         10  WK-C-CATL-ERROR-CD      PIC X(07).                   
001900*                                SPACES = NO ERROR                
002000     05  FILLER                      PIC X(10) VALUE SPACES.      
002100                                                                  
