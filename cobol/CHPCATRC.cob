000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPCATRC.                                        
000300 AUTHOR.         M. SOUCY.                                        
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   02 JUL 1990.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  CALLED ROUTINE.  GIVEN ONE CATEGORY-ID ON THE     
001000*               LINKAGE RECORD, RE-SCANS THE TASK MASTER FOR      
001100*               ALL TASKS BELONGING TO THAT CATEGORY, RECOMPUTES  
001200*               CAT-PROGRESS AND CAT-STATUS, AND REWRITES THE     
001300*               CATEGORY MASTER RECORD.  CALLED BY CHPTASKB       
001400*               AFTER EVERY TASK WRITE, AND BY CHPCATB WHEN RUN   
001500*               AS A STANDALONE NIGHTLY PASS OVER EVERY CATEGORY. 
001600*                                                                 
001700*================================================================ 
001800* HISTORY OF MODIFICATION:                                        
001900*================================================================ 
002000* CHP9006 - MSO    - 02/07/1990 - INITIAL VERSION.                
002100*----------------------------------------------------------------*
002200* CHP9902 - PLX    - 04/11/1998 - Y2K: NO DATE FIELDS TOUCHED     
002300*                     HERE, VERIFIED AGAINST 2000 TEST DECK FOR   
002400*                     COMPLETENESS ONLY.                          
002500*----------------------------------------------------------------*
002600* CHP0803 - BGSA   - 23/06/2008 - STATUS VALUES RENAMED TO        
002700*                     ON_SCHEDULE/IN_PROGRESS/WARNING/DELAYED TO  
002800*                     MATCH THE NEW CHCATG-STATUS LAYOUT.         
002900*----------------------------------------------------------------*
003000* CHP1504 - BGSA   - 17/09/2015 - CARRY CHCATG-TASKS-COUNT AND    
003100*                     CHCATG-COMPLETED-TASKS FORWARD EVEN WHEN    
003200*                     THE CATEGORY HAS ZERO TASKS, SO THE FIGURES 
003300*                     ON THE SCREEN NEVER SHOW STALE COUNTS -     
003400*                     ONLY PROGRESS/STATUS STAY UNCHANGED WHEN    
003500*                     THERE ARE NO TASKS TO AVERAGE.              
003600******************************************************************
003700 EJECT                                                            
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER.  IBM-AS400.                                     
004100 OBJECT-COMPUTER.  IBM-AS400.                                     
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
004300                    UPSI-0 IS UPSI-SWITCH-0                       
004400                        ON  STATUS IS U0-ON                       
004500                        OFF STATUS IS U0-OFF.                     
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT CHCATGF  ASSIGN TO CHCATGF                            
004900            ORGANIZATION      IS RELATIVE                         
005000            ACCESS MODE       IS DYNAMIC                          
005100            RELATIVE KEY      IS WS-CATG-RELKEY                   
005200            FILE STATUS       IS WK-C-FILE-STATUS.                
005300                                                                  
005400     SELECT CHTASKF  ASSIGN TO CHTASKF                            
005500            ORGANIZATION      IS RELATIVE                         
005600            ACCESS MODE       IS SEQUENTIAL                       
005700            FILE STATUS       IS WK-C-FILE-STATUS.                
005800                                                                  
005900 EJECT                                                            
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200 FD  CHCATGF                                                      
006300     LABEL RECORDS ARE OMITTED                                    
006400     DATA RECORD IS CH-CATG-RECORD.                               
006500 01  CH-CATG-RECORD.                                              
006600     COPY CHCATG.                                                 
006700                                                                  
006800 FD  CHTASKF                                                      
006900     LABEL RECORDS ARE OMITTED                                    
007000     DATA RECORD IS CH-TASK-RECORD.                               
007100 01  CH-TASK-RECORD.                                              
007200     COPY CHTASK.                                                 
007300                                                                  
007400 WORKING-STORAGE SECTION.                                         
007500*************************                                         
007600 01  FILLER                       PIC X(24) VALUE                 
007700     "** PROGRAM CHPCATRC **".                                    
007800                                                                  
007900 77  WS-CATG-RELKEY               PIC 9(09) COMP VALUE ZERO.      
008000 77  WS-TASKS-COUNT               PIC 9(05) COMP VALUE ZERO.      
008100 77  WS-COMPLETED-TASKS           PIC 9(05) COMP VALUE ZERO.      
008200 77  WS-PROGRESS                  PIC 9(03) COMP VALUE ZERO.      
008300 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".            
008400                                                                  
008500 01  WK-C-COMMON.                                                 
008600     COPY CHCMWS.                                                 
008700                                                                  
008800****************                                                  
008900 LINKAGE SECTION.                                                 
009000****************                                                  
009100     COPY CHCATL.                                                 
009200                                                                  
009300     EJECT                                                        
009400****************************************                          
009500 PROCEDURE DIVISION USING WK-C-CATL-RECORD.                       
009600****************************************                          
009700 MAIN-MODULE.                                                     
009800     PERFORM A000-INITIALIZE                                      
009900        THRU A099-INITIALIZE-EX.                                  
010000     PERFORM B000-CHECK-CATEGORY-EXISTS                           
010100        THRU B099-CHECK-CATEGORY-EXISTS-EX.                       
010200     IF WK-C-CATL-FOUND-YES                                       
010300        PERFORM C000-ACCUMULATE-FROM-TASKS                        
010400           THRU C099-ACCUMULATE-FROM-TASKS-EX                     
010500        PERFORM D000-DERIVE-AND-REWRITE                           
010600           THRU D099-DERIVE-AND-REWRITE-EX                        
010700     END-IF.                                                      
010800     PERFORM Z000-END-PROGRAM-ROUTINE                             
010900        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
011000     EXIT PROGRAM.                                                
011100                                                                  
011200*----------------------------------------------------------------*
011300 A000-INITIALIZE.                                                 
011400*----------------------------------------------------------------*
011500     MOVE "N" TO WK-C-CATL-FOUND.                                 
011600     MOVE SPACES TO WK-C-CATL-ERROR-CD.                           
011700     MOVE ZERO TO WS-TASKS-COUNT, WS-COMPLETED-TASKS.             
011800     OPEN I-O   CHCATGF.                                          
011900     IF NOT WK-C-SUCCESSFUL                                       
012000        DISPLAY "CHPCATRC - OPEN FILE ERROR - CHCATGF"            
012100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
012200        MOVE "OPENERR" TO WK-C-CATL-ERROR-CD                      
012300        GO TO Y900-ABNORMAL-TERMINATION                           
012400     END-IF.                                                      
012500     OPEN INPUT CHTASKF.                                          
012600     IF NOT WK-C-SUCCESSFUL                                       
012700        DISPLAY "CHPCATRC - OPEN FILE ERROR - CHTASKF"            
012800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
012900        MOVE "OPENERR" TO WK-C-CATL-ERROR-CD                      
013000        GO TO Y900-ABNORMAL-TERMINATION                           
013100     END-IF.                                                      
013200 A099-INITIALIZE-EX.                                              
013300     EXIT.                                                        
013400*----------------------------------------------------------------*
013500 B000-CHECK-CATEGORY-EXISTS.                                      
013600*----------------------------------------------------------------*
013700     MOVE WK-N-CATL-CAT-ID TO WS-CATG-RELKEY.                     
013800     READ CHCATGF.                                                
013900     IF WK-C-SUCCESSFUL                                           
014000        MOVE "Y" TO WK-C-CATL-FOUND                               
014100     ELSE                                                         
014200        IF WK-C-RECORD-NOT-FOUND                                  
014300           MOVE "N" TO WK-C-CATL-FOUND                            
014400        ELSE                                                      
014500           DISPLAY "CHPCATRC - READ FILE ERROR - CHCATGF"         
014600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
014700           MOVE "READERR" TO WK-C-CATL-ERROR-CD                   
014800           GO TO Y900-ABNORMAL-TERMINATION                        
014900        END-IF                                                    
015000     END-IF.                                                      
015100 B099-CHECK-CATEGORY-EXISTS-EX.                                   
015200     EXIT.                                                        
015300*----------------------------------------------------------------*
015400 C000-ACCUMULATE-FROM-TASKS.                                      
015500*----------------------------------------------------------------*
015600     MOVE "N" TO WS-EOF-SWITCH.                                   
015700     READ CHTASKF NEXT RECORD                                     
015800        AT END MOVE "Y" TO WS-EOF-SWITCH                          
015900     END-READ.                                                    
016000     PERFORM C100-TEST-ONE-TASK THRU C199-TEST-ONE-TASK-EX        
016100        UNTIL WS-EOF-SWITCH = "Y".                                
016200 C099-ACCUMULATE-FROM-TASKS-EX.                                   
016300     EXIT.                                                        
016400*----------------------------------------------------------------*
016500 C100-TEST-ONE-TASK.                                              
016600*----------------------------------------------------------------*
016700     IF CHTASK-CATEGORY-ID = WK-N-CATL-CAT-ID                     
016800        ADD 1 TO WS-TASKS-COUNT                                   
016900        IF CHTASK-ST-COMPLETED                                    
017000           ADD 1 TO WS-COMPLETED-TASKS                            
017100        END-IF                                                    
017200     END-IF.                                                      
017300     READ CHTASKF NEXT RECORD                                     
017400        AT END MOVE "Y" TO WS-EOF-SWITCH                          
017500     END-READ.                                                    
017600 C199-TEST-ONE-TASK-EX.                                           
017700     EXIT.                                                        
017800*----------------------------------------------------------------*
017900 D000-DERIVE-AND-REWRITE.                                         
018000*----------------------------------------------------------------*
018100     MOVE WS-TASKS-COUNT     TO CHCATG-TASKS-COUNT.               
018200     MOVE WS-COMPLETED-TASKS TO CHCATG-COMPLETED-TASKS.           
018300     IF WS-TASKS-COUNT > 0                                        
018400        COMPUTE WS-PROGRESS =                                     
018500           (WS-COMPLETED-TASKS * 100) / WS-TASKS-COUNT            
018600        MOVE WS-PROGRESS TO CHCATG-PROGRESS                       
018700        PERFORM D100-DERIVE-STATUS THRU D199-DERIVE-STATUS-EX     
018800     END-IF.                                                      
018900     MOVE WK-N-CATL-CAT-ID TO WS-CATG-RELKEY.                     
019000     REWRITE CH-CATG-RECORD.                                      
019100     IF NOT WK-C-SUCCESSFUL                                       
019200        DISPLAY "CHPCATRC - REWRITE FILE ERROR - CHCATGF"         
019300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
019400        MOVE "RWRTERR" TO WK-C-CATL-ERROR-CD                      
019500        GO TO Y900-ABNORMAL-TERMINATION                           
019600     END-IF.                                                      
019700 D099-DERIVE-AND-REWRITE-EX.                                      
019800     EXIT.                                                        
019900*----------------------------------------------------------------*
020000 D100-DERIVE-STATUS.                                              
020100*----------------------------------------------------------------*
020200*    FIRST MATCH WINS - 100/>75/>50/OTHERWISE.                    
020300     IF CHCATG-PROGRESS = 100                                     
020400        MOVE "ON_SCHEDULE" TO CHCATG-STATUS                       
020500     ELSE                                                         
020600        IF CHCATG-PROGRESS > 75                                   
020700           MOVE "IN_PROGRESS" TO CHCATG-STATUS                    
020800        ELSE                                                      
020900           IF CHCATG-PROGRESS > 50                                
021000              MOVE "WARNING" TO CHCATG-STATUS                     
021100           ELSE                                                   
021200              MOVE "DELAYED" TO CHCATG-STATUS                     
021300           END-IF                                                 
021400        END-IF                                                    
021500     END-IF.                                                      
021600 D199-DERIVE-STATUS-EX.                                           
021700     EXIT.                                                        
021800*----------------------------------------------------------------*
021900 Y900-ABNORMAL-TERMINATION.                                       
022000*----------------------------------------------------------------*
022100     MOVE "N" TO WK-C-CATL-FOUND.                                 
022200     PERFORM Z000-END-PROGRAM-ROUTINE                             
022300        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
022400     EXIT PROGRAM.                                                
022500*----------------------------------------------------------------*
022600 Z000-END-PROGRAM-ROUTINE.                                        
022700*----------------------------------------------------------------*
022800     CLOSE CHCATGF CHTASKF.                                       
022900 Z099-END-PROGRAM-ROUTINE-EX.                                     
023000     EXIT.                                                        
023100                                                                  
023200******************************************************************
023300*************** END OF PROGRAM SOURCE - CHPCATRC ***************  
023400******************************************************************
023500                                                                  
