000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPTEAMB.                                        
000300 AUTHOR.         A. VAN BUSKIRK.                                  
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   20 SEP 1994.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  NIGHTLY STANDALONE PASS OVER THE WHOLE TEAM       
001000*               MASTER.  CALLS CHPTEARC ONCE FOR EVERY TEAM ON    
001100*               FILE SO LAST-ACTIVITY AND THE PERFORMANCE/        
001200*               ACTIVE-TASKS FIGURES NEVER GO STALE EVEN FOR A    
001300*               CREW THAT HAS NOT HAD A TASK TRANSACTION IN A     
001400*               WHILE.                                            
001500*                                                                 
001600*================================================================ 
001700* HISTORY OF MODIFICATION:                                        
001800*================================================================ 
001900* CHP9404 - AVB    - 20/09/1994 - INITIAL VERSION.                
002000*----------------------------------------------------------------*
002100* CHP9905 - PLX    - 09/11/1998 - Y2K: NO DATE FIELDS TOUCHED     
002200*                     HERE DIRECTLY, VERIFIED AGAINST 2000 TEST   
002300*                     DECK FOR COMPLETENESS.                      
002400*----------------------------------------------------------------*
002500* CHP1107 - BGSA   - 28/02/2011 - ADD RUN TOTALS DISPLAY AT END   
002600*                     OF JOB TO MATCH CHPCATB.                    
002700*----------------------------------------------------------------*
002800* CHP1804 - BGSA   - 20/07/2018 - SKIP A TEAM RELATIVE SLOT THAT  
002900*                     READS BACK AS BOUNDARY VIOLATION INSTEAD    
003000*                     OF ABENDING - DELETED TEAMS, NOT AN ERROR.  
003100******************************************************************
003200 EJECT                                                            
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER.  IBM-AS400.                                     
003600 OBJECT-COMPUTER.  IBM-AS400.                                     
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
003800                    UPSI-0 IS UPSI-SWITCH-0                       
003900                        ON  STATUS IS U0-ON                       
004000                        OFF STATUS IS U0-OFF.                     
004100 INPUT-OUTPUT SECTION.                                            
004200 FILE-CONTROL.                                                    
004300     SELECT CHTEAMF  ASSIGN TO CHTEAMF                            
004400            ORGANIZATION      IS RELATIVE                         
004500            ACCESS MODE       IS SEQUENTIAL                       
004600            FILE STATUS       IS WK-C-FILE-STATUS.                
004700                                                                  
004800 EJECT                                                            
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100 FD  CHTEAMF                                                      
005200     LABEL RECORDS ARE OMITTED                                    
005300     DATA RECORD IS CH-TEAM-RECORD.                               
005400 01  CH-TEAM-RECORD.                                              
005500     COPY CHTEAM.                                                 
005600                                                                  
005700 WORKING-STORAGE SECTION.                                         
005800*************************                                         
005900 01  FILLER                       PIC X(24) VALUE                 
006000     "** PROGRAM CHPTEAMB **".                                    
006100                                                                  
006200 77  WS-EOF-SWITCH                PIC X(01) VALUE "N".            
006300                                                                  
006400 01  WS-CONTROL-TOTALS.                                           
006500     05  WS-TEAMS-READ            PIC S9(07) COMP VALUE ZERO.     
006600     05  WS-TEAMS-RECOMPUTED      PIC S9(07) COMP VALUE ZERO.     
006700     05  FILLER                   PIC X(10) VALUE SPACES.         
006800 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.             
006900     05  WS-CT-READ-DISP          PIC X(04).                      
007000     05  WS-CT-RECOMP-DISP        PIC X(04).                      
007100     05  FILLER                   PIC X(10).                      
007200                                                                  
007300 01  WK-C-COMMON.                                                 
007400     COPY CHCMWS.                                                 
007500                                                                  
007600     COPY CHTEAL.                                                 
007700                                                                  
007800     EJECT                                                        
007900****************************************                          
008000 PROCEDURE DIVISION.                                              
008100****************************************                          
008200 MAIN-MODULE.                                                     
008300     PERFORM A000-INITIALIZE                                      
008400        THRU A099-INITIALIZE-EX.                                  
008500     PERFORM B000-PROCESS-ALL-TEAMS                               
008600        THRU B099-PROCESS-ALL-TEAMS-EX.                           
008700     PERFORM C000-BUILD-CONTROL-TOTALS                            
008800        THRU C099-BUILD-CONTROL-TOTALS-EX.                        
008900     PERFORM Z000-END-PROGRAM-ROUTINE                             
009000        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
009100     STOP RUN.                                                    
009200                                                                  
009300*----------------------------------------------------------------*
009400 A000-INITIALIZE.                                                 
009500*----------------------------------------------------------------*
009600     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                     
009700     ACCEPT WK-C-RUN-TIME FROM TIME.                              
009800     OPEN INPUT CHTEAMF.                                          
009900     IF NOT WK-C-SUCCESSFUL                                       
010000        DISPLAY "CHPTEAMB - OPEN FILE ERROR - CHTEAMF"            
010100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
010200        GO TO Y900-ABNORMAL-TERMINATION                           
010300     END-IF.                                                      
010400 A099-INITIALIZE-EX.                                              
010500     EXIT.                                                        
010600*----------------------------------------------------------------*
010700 B000-PROCESS-ALL-TEAMS.                                          
010800*----------------------------------------------------------------*
010900     MOVE "N" TO WS-EOF-SWITCH.                                   
011000     READ CHTEAMF NEXT RECORD                                     
011100        AT END MOVE "Y" TO WS-EOF-SWITCH                          
011200     END-READ.                                                    
011300     PERFORM B100-RECOMPUTE-ONE-TEAM                              
011400        THRU B199-RECOMPUTE-ONE-TEAM-EX                           
011500        UNTIL WS-EOF-SWITCH = "Y".                                
011600 B099-PROCESS-ALL-TEAMS-EX.                                       
011700     EXIT.                                                        
011800*----------------------------------------------------------------*
011900 B100-RECOMPUTE-ONE-TEAM.                                         
012000*----------------------------------------------------------------*
012100     ADD 1 TO WS-TEAMS-READ.                                      
012200     MOVE CHTEAM-ID TO WK-N-TEAL-TEAM-ID.                         
012300     CALL "CHPTEARC" USING WK-C-TEAL-RECORD.                      
012400     IF WK-C-TEAL-FOUND-YES                                       
012500        ADD 1 TO WS-TEAMS-RECOMPUTED                              
012600     ELSE                                                         
012700        DISPLAY "CHPTEAMB - TEAM NOT FOUND ON RECALL - "          
012800           CHTEAM-ID                                              
012900     END-IF.                                                      
013000     READ CHTEAMF NEXT RECORD                                     
013100        AT END MOVE "Y" TO WS-EOF-SWITCH                          
013200     END-READ.                                                    
013300     IF WK-C-BOUNDARY-VIOLATION                                   
013400        MOVE "Y" TO WS-EOF-SWITCH                                 
013500     END-IF.                                                      
013600 B199-RECOMPUTE-ONE-TEAM-EX.                                      
013700     EXIT.                                                        
013800*----------------------------------------------------------------*
013900 C000-BUILD-CONTROL-TOTALS.                                       
014000*----------------------------------------------------------------*
014100     DISPLAY "CHPTEAMB - RUN TOTALS FOR " WK-C-RUN-DATE.          
014200     DISPLAY "  TEAMS READ       : " WS-TEAMS-READ.               
014300     DISPLAY "  TEAMS RECOMPUTED : " WS-TEAMS-RECOMPUTED.         
014400 C099-BUILD-CONTROL-TOTALS-EX.                                    
014500     EXIT.                                                        
014600*----------------------------------------------------------------*
014700 Y900-ABNORMAL-TERMINATION.                                       
014800*----------------------------------------------------------------*
014900     PERFORM Z000-END-PROGRAM-ROUTINE                             
015000        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
015100     STOP RUN.                                                    
015200*----------------------------------------------------------------*
015300 Z000-END-PROGRAM-ROUTINE.                                        
015400*----------------------------------------------------------------*
015500     CLOSE CHTEAMF.                                               
015600     IF NOT WK-C-SUCCESSFUL                                       
015700        DISPLAY "CHPTEAMB - CLOSE FILE ERROR - CHTEAMF"           
015800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
015900     END-IF.                                                      
016000 Z099-END-PROGRAM-ROUTINE-EX.                                     
016100     EXIT.                                                        
016200                                                                  
016300******************************************************************
016400*************** END OF PROGRAM SOURCE - CHPTEAMB ***************  
016500******************************************************************
016600                                                                  
