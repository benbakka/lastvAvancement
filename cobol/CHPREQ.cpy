000100******************************************************************
000200* CHPREQ.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHPREQI - PROJECT-REQUEST-IN             
000400* ONE PROJECT ID PER LINE, DRIVES THE CHPAMTRL AMOUNT ROLL-UP.    
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                        
000700******************************************************************
000800* CHP9502 - BGSA - 11/01/1995 - INITIAL VERSION.                  
000900******************************************************************
001000 01  CH-PREQ-RECORD.                                              
001100     05  CHPREQ-PROJECT-ID           PIC 9(09).                   
001200     05  FILLER                      PIC X(21) VALUE SPACES.      
001300                                                                  
