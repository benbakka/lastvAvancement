000100******************************************************************
000200* CHPAMT.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHPAMTO - PROJECT-AMOUNT-OUT             
000400* ONE LINE PER PROJECT REQUESTED ON A CHPAMTRL RUN, PLUS A        
000500* TRAILER LINE FOR THE RUN GRAND TOTALS (SEE CHPAMTRL).           
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                        
000800******************************************************************
000900* CHP9501 - BGSA - 11/01/1995 - INITIAL VERSION.                  
001000******************************************************************
001100* CHP9905 - PLX  - 10/11/1998 - Y2K: NO DATE FIELDS ON THIS       
001200*                   RECORD - CHECKED FOR COMPLETENESS ONLY.       
001300******************************************************************
001400 01  CH-PAMT-RECORD.                                              
001500     05  CHPAMT-PROJECT-ID           PIC 9(09).                   
001600*                                PROJECT IDENTIFIER               
001700     05  CHPAMT-AMOUNTS.                                          
001800         10  CHPAMT-TOTAL-AMOUNT     PIC S9(09)V9(02).            
001900*                                SUM OF TASK-AMOUNT FOR PROJECT   
002000         10  CHPAMT-PAID-AMOUNT      PIC S9(09)V9(02).            
002100*                                SUM WHERE TASK IS-PAID = "Y"     
002200     05  CHPAMT-AMOUNTS-R REDEFINES CHPAMT-AMOUNTS                
002300                                      PIC X(24).                  
002400*                                REPORT-LINE BREAKOUT VIEW        
002500     05  FILLER                      PIC X(20) VALUE SPACES.      
002600                                                                  
