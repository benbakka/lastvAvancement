000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     CHPAMTRL.                                        
000300 AUTHOR.         B. G. ST-AMOUR.                                  
000400 INSTALLATION.   SITE BATCH CENTER.                               
000500 DATE-WRITTEN.   11 JAN 1995.                                     
000600 DATE-COMPILED.                                                   
000700 SECURITY.       UNCLASSIFIED.                                    
000800*                                                                 
000900*DESCRIPTION :  AMOUNT ROLL-UP REPORT.  READS A SMALL DECK OF     
001000*               PROJECT-ID REQUESTS AND, FOR EACH ONE, RESCANS    
001100*               THE TASK MASTER FOR EVERY TASK WHOSE OWNING       
001200*               VILLA BELONGS TO THAT PROJECT (JOIN PATH TASK ->  
001300*               VILLA -> PROJECT, VIA A RANDOM RE-READ OF THE     
001400*               VILLA CROSS-REFERENCE FOR EACH TASK).  WRITES ONE 
001500*               PROJECT-AMOUNT LINE PER REQUEST PLUS A GRAND      
001600*               TOTAL TRAILER LINE.                               
001700*                                                                 
001800*================================================================ 
001900* HISTORY OF MODIFICATION:                                        
002000*================================================================ 
002100* CHP9501 - BGSA   - 11/01/1995 - INITIAL VERSION.                
002200*----------------------------------------------------------------*
002300* CHP9906 - PLX    - 10/11/1998 - Y2K: NO DATE FIELDS INVOLVED,   
002400*                     CHECKED AGAINST 2000 TEST DECK FOR          
002500*                     COMPLETENESS ONLY.                          
002600*----------------------------------------------------------------*
002700* CHP0302 - BGSA   - 09/01/2003 - A PROJECT WITH NO MATCHING      
002800*                     TASKS NOW STILL WRITES A LINE, ZERO/ZERO -  
002900*                     PREVIOUSLY IT WAS SKIPPED AND THE SITE      
003000*                     OFFICE THOUGHT THE REQUEST HAD BEEN LOST.   
003100*----------------------------------------------------------------*
003200* CHP1109 - BGSA   - 14/06/2011 - GRAND TOTAL TRAILER LINE ADDED, 
003300*                     USING PROJECT-ID 999999999 AS THE SENTINEL  
003400*                     SO A REPORT READER PROGRAM CAN TELL IT      
003500*                     APART FROM A REAL PROJECT LINE.             
003600******************************************************************
003700 EJECT                                                            
003800 ENVIRONMENT DIVISION.                                            
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER.  IBM-AS400.                                     
004100 OBJECT-COMPUTER.  IBM-AS400.                                     
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             
004300                    UPSI-0 IS UPSI-SWITCH-0                       
004400                        ON  STATUS IS U0-ON                       
004500                        OFF STATUS IS U0-OFF.                     
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT CHPREQI  ASSIGN TO CHPREQI                            
004900            ORGANIZATION      IS LINE SEQUENTIAL                  
005000            FILE STATUS       IS WK-C-FILE-STATUS.                
005100                                                                  
005200     SELECT CHPAMTO  ASSIGN TO CHPAMTO                            
005300            ORGANIZATION      IS LINE SEQUENTIAL                  
005400            FILE STATUS       IS WK-C-FILE-STATUS.                
005500                                                                  
005600     SELECT CHTASKF  ASSIGN TO CHTASKF                            
005700            ORGANIZATION      IS RELATIVE                         
005800            ACCESS MODE       IS SEQUENTIAL                       
005900            FILE STATUS       IS WK-C-FILE-STATUS.                
006000                                                                  
006100     SELECT CHVILAF  ASSIGN TO CHVILAF                            
006200            ORGANIZATION      IS RELATIVE                         
006300            ACCESS MODE       IS DYNAMIC                          
006400            RELATIVE KEY      IS WS-VILA-RELKEY                   
006500            FILE STATUS       IS WK-C-FILE-STATUS.                
006600                                                                  
006700 EJECT                                                            
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000 FD  CHPREQI                                                      
007100     LABEL RECORDS ARE OMITTED                                    
007200     DATA RECORD IS CH-PREQ-RECORD.                               
007300 01  CH-PREQ-RECORD.                                              
007400     COPY CHPREQ.                                                 
007500                                                                  
007600 FD  CHPAMTO                                                      
007700     LABEL RECORDS ARE OMITTED                                    
007800     DATA RECORD IS CH-PAMT-RECORD.                               
007900 01  CH-PAMT-RECORD.                                              
008000     COPY CHPAMT.                                                 
008100                                                                  
008200 FD  CHTASKF                                                      
008300     LABEL RECORDS ARE OMITTED                                    
008400     DATA RECORD IS CH-TASK-RECORD.                               
008500 01  CH-TASK-RECORD.                                              
008600     COPY CHTASK.                                                 
008700                                                                  
008800 FD  CHVILAF                                                      
008900     LABEL RECORDS ARE OMITTED                                    
009000     DATA RECORD IS CH-VILA-RECORD.                               
009100 01  CH-VILA-RECORD.                                              
009200     COPY CHVILA.                                                 
009300                                                                  
009400 WORKING-STORAGE SECTION.                                         
009500*************************                                         
009600 01  FILLER                       PIC X(24) VALUE                 
009700     "** PROGRAM CHPAMTRL **".                                    
009800                                                                  
009900 77  WS-VILA-RELKEY               PIC 9(09) COMP VALUE ZERO.      
010000 77  WS-EOF-REQ-SWITCH            PIC X(01) VALUE "N".            
010100 77  WS-EOF-TASK-SWITCH           PIC X(01) VALUE "N".            
010200                                                                  
010300 01  WS-PROJECT-TOTALS.                                           
010400     05  WS-TOTAL-AMOUNT          PIC S9(09)V9(02)                
010500                                   COMP-3 VALUE ZERO.             
010600     05  WS-PAID-AMOUNT           PIC S9(09)V9(02)                
010700                                   COMP-3 VALUE ZERO.             
010800     05  FILLER                   PIC X(08) VALUE SPACES.         
010900 01  WS-PROJECT-TOTALS-R REDEFINES WS-PROJECT-TOTALS.             
011000     05  WS-PT-TOTAL-DISP         PIC X(06).                      
011100     05  WS-PT-PAID-DISP          PIC X(06).                      
011200     05  FILLER                   PIC X(08).                      
011300                                                                  
011400 01  WS-RUN-TOTALS.                                               
011500     05  WS-PROJECTS-WRITTEN      PIC S9(07) COMP VALUE ZERO.     
011600     05  WS-GRAND-TASK-COUNT      PIC S9(07) COMP VALUE ZERO.     
011700     05  WS-GRAND-TOTAL-AMOUNT    PIC S9(09)V9(02)                
011800                                   COMP-3 VALUE ZERO.             
011900     05  WS-GRAND-PAID-AMOUNT     PIC S9(09)V9(02)                
012000                                   COMP-3 VALUE ZERO.             
012100     05  FILLER                   PIC X(08) VALUE SPACES.         
012200                                                                  
012300 01  WK-C-COMMON.                                                 
012400     COPY CHCMWS.                                                 
012500                                                                  
012600     EJECT                                                        
012700****************************************                          
012800 PROCEDURE DIVISION.                                              
012900****************************************                          
013000 MAIN-MODULE.                                                     
013100     PERFORM A000-INITIALIZE                                      
013200        THRU A099-INITIALIZE-EX.                                  
013300     PERFORM B000-PROCESS-ALL-REQUESTS                            
013400        THRU B099-PROCESS-ALL-REQUESTS-EX.                        
013500     PERFORM C000-WRITE-GRAND-TOTAL                               
013600        THRU C099-WRITE-GRAND-TOTAL-EX.                           
013700     PERFORM Z000-END-PROGRAM-ROUTINE                             
013800        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
013900     STOP RUN.                                                    
014000                                                                  
014100*----------------------------------------------------------------*
014200 A000-INITIALIZE.                                                 
014300*----------------------------------------------------------------*
014400     OPEN INPUT  CHPREQI.                                         
014500     IF NOT WK-C-SUCCESSFUL                                       
014600        DISPLAY "CHPAMTRL - OPEN FILE ERROR - CHPREQI"            
014700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
014800        GO TO Y900-ABNORMAL-TERMINATION                           
014900     END-IF.                                                      
015000     OPEN OUTPUT CHPAMTO.                                         
015100     IF NOT WK-C-SUCCESSFUL                                       
015200        DISPLAY "CHPAMTRL - OPEN FILE ERROR - CHPAMTO"            
015300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
015400        GO TO Y900-ABNORMAL-TERMINATION                           
015500     END-IF.                                                      
015600     OPEN INPUT  CHVILAF.                                         
015700     IF NOT WK-C-SUCCESSFUL                                       
015800        DISPLAY "CHPAMTRL - OPEN FILE ERROR - CHVILAF"            
015900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
016000        GO TO Y900-ABNORMAL-TERMINATION                           
016100     END-IF.                                                      
016200 A099-INITIALIZE-EX.                                              
016300     EXIT.                                                        
016400*----------------------------------------------------------------*
016500 B000-PROCESS-ALL-REQUESTS.                                       
016600*----------------------------------------------------------------*
016700     MOVE "N" TO WS-EOF-REQ-SWITCH.                               
016800     PERFORM B100-READ-REQUEST                                    
016900        THRU B199-READ-REQUEST-EX.                                
017000     PERFORM B200-PROCESS-ONE-PROJECT                             
017100        THRU B299-PROCESS-ONE-PROJECT-EX                          
017200        UNTIL WS-EOF-REQ-SWITCH = "Y".                            
017300 B099-PROCESS-ALL-REQUESTS-EX.                                    
017400     EXIT.                                                        
017500*----------------------------------------------------------------*
017600 B100-READ-REQUEST.                                               
017700*----------------------------------------------------------------*
017800     READ CHPREQI                                                 
017900        AT END MOVE "Y" TO WS-EOF-REQ-SWITCH                      
018000     END-READ.                                                    
018100 B199-READ-REQUEST-EX.                                            
018200     EXIT.                                                        
018300*----------------------------------------------------------------*
018400 B200-PROCESS-ONE-PROJECT.                                        
018500*----------------------------------------------------------------*
018600     MOVE ZERO TO WS-TOTAL-AMOUNT, WS-PAID-AMOUNT.                
018700     OPEN INPUT CHTASKF.                                          
018800     IF NOT WK-C-SUCCESSFUL                                       
018900        DISPLAY "CHPAMTRL - OPEN FILE ERROR - CHTASKF"            
019000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
019100        GO TO Y900-ABNORMAL-TERMINATION                           
019200     END-IF.                                                      
019300     MOVE "N" TO WS-EOF-TASK-SWITCH.                              
019400     PERFORM B210-READ-TASK                                       
019500        THRU B219-READ-TASK-EX.                                   
019600     PERFORM B220-TEST-ONE-TASK                                   
019700        THRU B229-TEST-ONE-TASK-EX                                
019800        UNTIL WS-EOF-TASK-SWITCH = "Y".                           
019900     CLOSE CHTASKF.                                               
020000     MOVE CHPREQ-PROJECT-ID TO CHPAMT-PROJECT-ID.                 
020100     MOVE WS-TOTAL-AMOUNT  TO CHPAMT-TOTAL-AMOUNT.                
020200     MOVE WS-PAID-AMOUNT   TO CHPAMT-PAID-AMOUNT.                 
020300     WRITE CH-PAMT-RECORD.                                        
020400     ADD 1 TO WS-PROJECTS-WRITTEN.                                
020500     ADD WS-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.                
020600     ADD WS-PAID-AMOUNT  TO WS-GRAND-PAID-AMOUNT.                 
020700     PERFORM B100-READ-REQUEST                                    
020800        THRU B199-READ-REQUEST-EX.                                
020900 B299-PROCESS-ONE-PROJECT-EX.                                     
021000     EXIT.                                                        
021100*----------------------------------------------------------------*
021200 B210-READ-TASK.                                                  
021300*----------------------------------------------------------------*
021400     READ CHTASKF NEXT RECORD                                     
021500        AT END MOVE "Y" TO WS-EOF-TASK-SWITCH                     
021600     END-READ.                                                    
021700 B219-READ-TASK-EX.                                               
021800     EXIT.                                                        
021900*----------------------------------------------------------------*
022000 B220-TEST-ONE-TASK.                                              
022100*----------------------------------------------------------------*
022200     MOVE CHTASK-VILLA-ID TO WS-VILA-RELKEY.                      
022300     READ CHVILAF.                                                
022400     IF WK-C-SUCCESSFUL                                           
022500        IF CHVILA-PROJECT-ID = CHPREQ-PROJECT-ID                  
022600           ADD 1 TO WS-GRAND-TASK-COUNT                           
022700           ADD CHTASK-AMOUNT TO WS-TOTAL-AMOUNT                   
022800           IF CHTASK-PAID-YES                                     
022900              ADD CHTASK-AMOUNT TO WS-PAID-AMOUNT                 
023000           END-IF                                                 
023100        END-IF                                                    
023200     ELSE                                                         
023300        IF NOT WK-C-RECORD-NOT-FOUND                              
023400           DISPLAY "CHPAMTRL - READ FILE ERROR - CHVILAF"         
023500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS             
023600           GO TO Y900-ABNORMAL-TERMINATION                        
023700        END-IF                                                    
023800     END-IF.                                                      
023900     PERFORM B210-READ-TASK                                       
024000        THRU B219-READ-TASK-EX.                                   
024100 B229-TEST-ONE-TASK-EX.                                           
024200     EXIT.                                                        
024300*----------------------------------------------------------------*
024400 C000-WRITE-GRAND-TOTAL.                                          
024500*----------------------------------------------------------------*
024600     MOVE 999999999 TO CHPAMT-PROJECT-ID.                         
024700     MOVE WS-GRAND-TOTAL-AMOUNT TO CHPAMT-TOTAL-AMOUNT.           
024800     MOVE WS-GRAND-PAID-AMOUNT  TO CHPAMT-PAID-AMOUNT.            
024900     WRITE CH-PAMT-RECORD.                                        
025000     DISPLAY "CHPAMTRL - RUN TOTALS".                             
025100     DISPLAY "  PROJECTS WRITTEN  : " WS-PROJECTS-WRITTEN.        
025200     DISPLAY "  TASKS MATCHED     : " WS-GRAND-TASK-COUNT.        
025300     DISPLAY "  TOTAL AMOUNT      : " WS-GRAND-TOTAL-AMOUNT.      
025400     DISPLAY "  PAID AMOUNT       : " WS-GRAND-PAID-AMOUNT.       
025500 C099-WRITE-GRAND-TOTAL-EX.                                       
025600     EXIT.                                                        
025700*----------------------------------------------------------------*
025800 Y900-ABNORMAL-TERMINATION.                                       
025900*----------------------------------------------------------------*
026000     PERFORM Z000-END-PROGRAM-ROUTINE                             
026100        THRU Z099-END-PROGRAM-ROUTINE-EX.                         
026200     STOP RUN.                                                    
026300*----------------------------------------------------------------*
026400 Z000-END-PROGRAM-ROUTINE.                                        
026500*----------------------------------------------------------------*
026600     CLOSE CHPREQI CHPAMTO CHVILAF.                               
026700     IF NOT WK-C-SUCCESSFUL                                       
026800        DISPLAY "CHPAMTRL - CLOSE FILE ERROR"                     
026900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                
027000     END-IF.                                                      
027100 Z099-END-PROGRAM-ROUTINE-EX.                                     
027200     EXIT.                                                        
027300                                                                  
027400******************************************************************
027500*************** END OF PROGRAM SOURCE - CHPAMTRL ***************  
027600******************************************************************
027700                                                                  
