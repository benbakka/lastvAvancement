000100******************************************************************
000200* CHTEAM.CPYBK                                                    
000300* RECORD LAYOUT FOR FILE CHTEAMF - TEAM MASTER                    
000400* ONE RECORD PER SUBCONTRACTOR CREW.  RELATIVE RECORD NUMBER =    
000500* CHTEAM-ID.                                                      
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                        
000800******************************************************************
000900* CHP9401 - AVB  - 19/09/1994 - INITIAL VERSION.                  
001000******************************************************************
001100* CHP9904 - PLX  - 09/11/1998 - Y2K: CHTEAM-LAST-ACTIVITY EXPANDED
001200*                   TO CCYYMMDDHHMMSS (WAS YYMMDDHHMMSS).         
001300******************************************************************
001400* CHP0205 - BGSA - 03/05/2002 - ADD CHTEAM-SPECIALTY - SITE       
001500*                   OFFICE WANTS TO KNOW A CREW'S TRADE WITHOUT   
001600*                   CROSS-REFERENCING THE CATEGORIES THEY WORKED. 
001700******************************************************************
001800* CHP1106 - BGSA - 28/02/2011 - ADD CHTEAM-PERFORMANCE AND        
001900*                   CHTEAM-ACTIVE-TASKS, DERIVED FROM THE TASK    
002000*                   MASTER ON EACH RECOMPUTE PASS.                
002100******************************************************************
002200 01  CH-TEAM-RECORD.                                              
002300     05  CHTEAM-KEY.                                              
002400         10  CHTEAM-ID               PIC 9(09).                   
002500*                                TEAM IDENTIFIER (RRN)            
002600     05  CHTEAM-NAME                 PIC X(40).                   
002700*                                TEAM / CREW NAME                 
002800     05  CHTEAM-SPECIALTY            PIC X(40).                   
002900*                                TRADE SPECIALTY, FREE TEXT       
003000     05  CHTEAM-MEMBERS-COUNT        PIC 9(04).                   
003100*                                NUMBER OF CREW MEMBERS           
003200     05  CHTEAM-STATS.                                            
003300         10  CHTEAM-PERFORMANCE      PIC 9(03).                   
003400*                                PERFORMANCE SCORE 0-100, DERIVED 
003500         10  CHTEAM-ACTIVE-TASKS     PIC 9(05).                   
003600*                                IN_PROGRESS + PENDING COUNT      
003700     05  CHTEAM-STATS-R REDEFINES CHTEAM-STATS                    
003800                                      PIC X(08).                  
003900*                                REPORT-LINE BREAKOUT VIEW        
004000     05  CHTEAM-LAST-ACTIVITY.                                    
004100         10  CHTEAM-LASTACT-DATE     PIC 9(08).                   
004200         10  CHTEAM-LASTACT-TIME     PIC 9(06).                   
004300     05  CHTEAM-LASTACT-R REDEFINES CHTEAM-LAST-ACTIVITY.         
004400         10  CHTEAM-LASTACT-CC       PIC 9(02).                   
004500         10  CHTEAM-LASTACT-YY       PIC 9(02).                   
004600         10  CHTEAM-LASTACT-MM       PIC 9(02).                   
004700         10  CHTEAM-LASTACT-DD       PIC 9(02).                   
004800         10  CHTEAM-LASTACT-HHMMSS   PIC 9(06).                   
004900*                                DATE-ROUTINE BREAKOUT VIEW       
005000     05  FILLER                      PIC X(30) VALUE SPACES.      
005100                                                                  
